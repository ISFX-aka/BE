000100 IDENTIFICATION DIVISION.                                         ENR00010
000200 PROGRAM-ID.  ENRGYBAT.                                           ENR00020
000300 AUTHOR. R S KOWALCZYK.                                           ENR00030
000400 INSTALLATION. COBOL DEV Center.                                  ENR00040
000500 DATE-WRITTEN. 04/02/89.                                          ENR00050
000600 DATE-COMPILED. 04/02/89.                                         ENR00060
000700 SECURITY. NON-CONFIDENTIAL.                                      ENR00070
000800******************************************************************ENR00080
000900*    THIS PROGRAM BUILDS THE DAILY SOCIAL-ENERGY RECORD FOR EACH  ENR00090
001000*    SUBMITTED ACTIVITY LOG.  IT SCORES SOCIAL CONTACT, COMMUTE   ENR00100
001100*    MOVEMENT AND LOCAL WEATHER, DERIVES AN ENERGY LEVEL AND A    ENR00110
001200*    RECOVERY PRESCRIPTION, AND WRITES THE DAILY-RECORD, WEATHER  ENR00120
001300*    LOG AND PRESCRIPTION FILES PLUS AN END-OF-JOB SUMMARY REPORT.ENR00130
001400*                                                                 ENR00140
001500*    MODIFICATION LOG:                                            ENR00150
001600*    04/02/89  RSK  ENRG-001  ORIGINAL PROGRAM - ENERGY SCORE     ENR00160
001700*                             BATCH                               ENR00170
001800*    05/15/89  RSK  ENRG-002  ADDED DISTRICT COORD TABLE FOR KMA  ENR00180
001900*                             GRID LOOKUP                         ENR00190
002000*    09/02/89  RSK  ENRG-003  WEATHER OBSERVATION TABLE RESIZED   ENR00200
002100*                             FROM 40 TO 80 ENTRIES - GRID POINT  ENR00210
002200*                             COVERAGE WAS RUNNING OUT OF ROOM    ENR00220
002300*    01/18/90  TLW  ENRG-004  PRESCRIPTION FILE SPLIT OUT OF THE  ENR00230
002400*                             DAILY RECORD - ONE FILE PER OUTPUT  ENR00240
002500*                             ENTITY, NOT ONE COMBINED RECORD     ENR00250
002600*    11/03/90  TLW  ENRG-005  AIR QUALITY DEFAULTS CHANGED TO     ENR00260
002700*                             MATCH REVISED SENSOR SPEC (30/15/50)ENR00270
002800*    02/27/91  TLW  ENRG-006  MOVEMENT SCORE PENALTY RECALIBRATED ENR00280
002900*                             PER TRANSPORT STUDY                 ENR00290
003000*    06/14/92  RSK  ENRG-007  REJECTED-RECORD COUNT ADDED TO THE  ENR00300
003100*                             SUMMARY REPORT - AUDIT ASKED WHY    ENR00310
003200*                             READ AND WRITTEN COUNTS NEVER TIED  ENR00320
003300*    08/09/93  RSK  ENRG-008  CORRECTED WEATHER SCORE TEMPERATURE ENR00330
003400*                             TERM - WAS USING WRONG SIGN ON DELTAENR00340
003500*    01/22/95  MHJ  ENRG-009  SOCIAL SCORE MEETING CREDIT CAPPED  ENR00350
003600*                             AT 30 POINTS PER ANALYST REQUEST    ENR00360
003700*    06/30/96  MHJ  ENRG-010  USER TABLE RESIZED FROM 500 TO 2000 ENR00370
003800*                             ENTRIES TO KEEP UP WITH ENROLLMENT  ENR00380
003900*    09/30/98  MHJ  ENRG-011  Y2K REMEDIATION - RUN DATE CENTURY  ENR00390
004000*                             WINDOW ADDED, 99/00 BOUNDARY TESTED ENR00400
004100*    03/14/99  MHJ  ENRG-011  Y2K SIGN-OFF - NO OTHER 2-DIGIT     ENR00410
004200*                             YEAR FIELDS FOUND IN THIS PROGRAM   ENR00420
004300*    07/19/01  DPK  ENRG-012  PRESCRIPTION TEXT NO LONGER PULLED  ENR00430
004400*                             FROM VENDOR CHAT API - FIXED TEXT   ENR00440
004500*    10/04/05  DPK  ENRG-013  TIME PERIOD DERIVATION MOVED OUT OF ENR00450
004600*                             MAINLINE INTO ITS OWN PARAGRAPH SO  ENR00460
004700*                             THE HOUR EDIT COULD BE UNIT TESTED  ENR00470
004800*    04/02/24  RSK  ENRG-001  (COPYBOOKS) ORIGINAL RECORD LAYOUTS ENR00480
004900*    09/18/24  RSK  ENRG-014  RESERVED FILLER ADDED TO ALL RECORDSENR00490
005000*    01/06/25  DPK  ENRG-016  DEBUG TRACE SWITCH ADDED FOR ENERGY ENR00500
005100*                             SCORE ROUNDING - SEE UPSI-0         ENR00510
005200*    03/11/25  TLW  ENRG-015  A REAL AIR QUALITY READING OF 30/   ENR00520
005300*                             15/50 WAS NOT BEING FLAGGED MOCK -  ENR00530
005400*                             ADDED THE EXACT-MATCH TEST QA ASKED ENR00540
005500*                             FOR IN ENRG-015                     ENR00550
005600*    03/11/25  TLW  ENRG-017  MEETING SCORE OF ACT-MEETING-COUNT *ENR00560
005700*                             10 OVERFLOWED THE OLD 3-DIGIT WORK  ENR00570
005800*                             FIELD FOR COUNTS OF 100 OR MORE,    ENR00580
005900*                             DEFEATING THE 30-POINT CAP - NOW    ENR00590
006000*                             COMPUTED INTO A WIDER FIELD FIRST   ENR00600
006100*    03/11/25  TLW  ENRG-019  ACTDTL/USRMAST/AQMAST/WXMAST EACH   ENR00610
006200*                             CARRIED A SPARE FILLER FROM ENRG-014ENR00620
006300*                             MAKING THE FOUR INPUT RECORDS 4     ENR00630
006400*                             BYTES LONGER THAN THE FEED SPEC     ENR00640
006500*                             DOCUMENTS - FILLER DROPPED, FD      ENR00650
006600*                             LENGTHS CORRECTED                   ENR00660
006700*    03/11/25  TLW  ENRG-020  USER-TABLE CARRIED AN ASCENDING KEY ENR00670
006800*                             AND WAS READ BY SEARCH ALL, BUT     ENR00680
006900*                             USER-MASTER IS NOT SORTED BY USR-ID ENR00690
007000*                             - 200-VALIDATE-USER NOW WALKS IT    ENR00700
007100*                             WITH A PLAIN SEARCH LIKE AQ-        ENR00710
007200*                             TABLE/WX-TABLE                      ENR00720
007300*    03/11/25  TLW  ENRG-021  412-VALIDATE-AQ-VALUE ONLY TESTED ISENR00730
007400*                             NUMERIC, SO A READING LIKE -005     ENR00740
007500*                             STILL PASSED AND WAS MOVED INTO AN  ENR00750
007600*                             UNSIGNED WORK FIELD - ADDED A       ENR00760
007700*                             LEADING-DASH TEST SO A NEGATIVE     ENR00770
007800*                             READING IS FORCED TO THE            ENR00780
007900*                             MISSING/DEFAULT PATH                ENR00790
008000*    03/11/25  TLW  ENRG-022  WS-CONGESTION-WORK IN WS-SCORE-WORK-ENR00800
008100*                             AREA WAS NEVER MOVED INTO OR TESTED ENR00810
008200*                             ANYWHERE IN THE PROGRAM - REMOVED   ENR00820
008300*                             THE DEAD FIELD                      ENR00830
008400******************************************************************ENR00840
008500                                                                  ENR00850
008600 ENVIRONMENT DIVISION.                                            ENR00860
008700 CONFIGURATION SECTION.                                           ENR00870
008800*    IBM-390 NAMED HERE FOR COMPATIBILITY WITH THE SHOP'S OTHER   ENR00880
008900*    BATCH JOBS - THIS JOB HAS RUN ON SEVERAL BOXES SINCE 1989 ANDENR00890
009000*    NEVER NEEDED A DIFFERENT SOURCE/OBJECT-COMPUTER PAIR.        ENR00900
009100 SOURCE-COMPUTER. IBM-390.                                        ENR00910
009200 OBJECT-COMPUTER. IBM-390.                                        ENR00920
009300*    C01 DRIVES THE CHANNEL SKIP TO A NEW PAGE ON SUMMARY-REPORT. ENR00930
009400*    UPSI-0 IS THE OPERATOR-SET DEBUG SWITCH FOR THE ENERGY SCORE ENR00940
009500*    ROUNDING TRACE ADDED UNDER ENRG-016 - NORMALLY LEFT OFF.     ENR00950
009600 SPECIAL-NAMES.                                                   ENR00960
009700     C01 IS TOP-OF-FORM                                           ENR00970
009800     CLASS ENRG-ALPHABETIC IS 'A' THRU 'Z'                        ENR00980
009900     UPSI-0 ON STATUS IS ENRG-TRACE-ON                            ENR00990
010000         OFF STATUS IS ENRG-TRACE-OFF.                            ENR01000
010100 INPUT-OUTPUT SECTION.                                            ENR01010
010200 FILE-CONTROL.                                                    ENR01020
010300*    EIGHT FILES - THREE MASTERS LOADED TO WORKING STORAGE TABLES ENR01030
010400*    AT HOUSEKEEPING TIME, ONE ACTIVITY-LOG TRANSACTION FILE READ ENR01040
010500*    SEQUENTIALLY, THREE OUTPUT FILES AND THE SUMMARY REPORT.     ENR01050
010600     SELECT ACTIVITY-INPUT                                        ENR01060
010700         ASSIGN TO ACTIN                                          ENR01070
010800             FILE STATUS IS ACCODE.                               ENR01080
010900                                                                  ENR01090
011000*    USER MASTER - ONE ENTRY PER REGISTERED USER, ACTIVE/INACTIVE ENR01100
011100*    FLAG ONLY.  LOADED INTO USER-TABLE BELOW.                    ENR01110
011200     SELECT USER-MASTER                                           ENR01120
011300         ASSIGN TO USRMAST                                        ENR01130
011400             FILE STATUS IS UMCODE.                               ENR01140
011500                                                                  ENR01150
011600*    AIR QUALITY MASTER - ONE ENTRY PER SEOUL DISTRICT.  LOADED   ENR01160
011700*    INTO AQ-TABLE BELOW.                                         ENR01170
011800     SELECT AIRQUAL-MASTER                                        ENR01180
011900         ASSIGN TO AQMAST                                         ENR01190
012000             FILE STATUS IS AQCODE.                               ENR01200
012100                                                                  ENR01210
012200*    WEATHER OBSERVATION MASTER - ONE ENTRY PER KMA GRID POINT.   ENR01220
012300*    LOADED INTO WX-TABLE BELOW.                                  ENR01230
012400     SELECT WEATHER-MASTER                                        ENR01240
012500         ASSIGN TO WXMAST                                         ENR01250
012600             FILE STATUS IS WXCODE.                               ENR01260
012700                                                                  ENR01270
012800*    OUTPUT - ONE DAILY-RECORD PER ACCEPTED ACTIVITY LOG.         ENR01280
012900     SELECT DAILY-RECORD-OUT                                      ENR01290
013000         ASSIGN TO DLYOUT                                         ENR01300
013100             FILE STATUS IS DRCODE.                               ENR01310
013200                                                                  ENR01320
013300*    OUTPUT - ONE WEATHER-LOG PER ACCEPTED ACTIVITY LOG.          ENR01330
013400     SELECT WEATHER-LOG-OUT                                       ENR01340
013500         ASSIGN TO WXLGOUT                                        ENR01350
013600             FILE STATUS IS WLCODE.                               ENR01360
013700                                                                  ENR01370
013800*    OUTPUT - ONE PRESCRIPTION PER ACCEPTED ACTIVITY LOG.         ENR01380
013900     SELECT PRESCRIPTION-OUT                                      ENR01390
014000         ASSIGN TO PRSOUT                                         ENR01400
014100             FILE STATUS IS PRCODE.                               ENR01410
014200                                                                  ENR01420
014300*    PRINT FILE - HEADINGS, ONE DETAIL LINE PER RECORD WRITTEN,   ENR01430
014400*    TOTALS AT END OF JOB.                                        ENR01440
014500     SELECT SUMMARY-REPORT                                        ENR01450
014600         ASSIGN TO RPTFILE                                        ENR01460
014700             FILE STATUS IS RPCODE.                               ENR01470
014800                                                                  ENR01480
014900 DATA DIVISION.                                                   ENR01490
015000 FILE SECTION.                                                    ENR01500
015100*    EACH FD CARRIES ONE GENERIC PIC X RECORD - THE SUBDIVIDED    ENR01510
015200*    LAYOUT LIVES IN WORKING-STORAGE AND IS REACHED VIA READ      ENR01520
015300*    INTO / WRITE FROM, NOT BY REDEFINING THE FD RECORD ITSELF.   ENR01530
015400*    ACTIVITY-INPUT - ONE ROW PER SUBMITTED ACTIVITY LOG.         ENR01540
015500 FD  ACTIVITY-INPUT                                               ENR01550
015600     RECORDING MODE IS F                                          ENR01560
015700     LABEL RECORDS ARE STANDARD                                   ENR01570
015800     RECORD CONTAINS 141 CHARACTERS                               ENR01580
015900     BLOCK CONTAINS 0 RECORDS                                     ENR01590
016000     DATA RECORD IS ACT-FD-REC.                                   ENR01600
016100 01  ACT-FD-REC             PIC X(141).                           ENR01610
016200                                                                  ENR01620
016300*    USER-MASTER - ONE ROW PER REGISTERED USER.                   ENR01630
016400 FD  USER-MASTER                                                  ENR01640
016500     RECORDING MODE IS F                                          ENR01650
016600     LABEL RECORDS ARE STANDARD                                   ENR01660
016700     RECORD CONTAINS 80 CHARACTERS                                ENR01670
016800     BLOCK CONTAINS 0 RECORDS                                     ENR01680
016900     DATA RECORD IS USR-FD-REC.                                   ENR01690
017000 01  USR-FD-REC             PIC X(80).                            ENR01700
017100                                                                  ENR01710
017200*    AIRQUAL-MASTER - ONE ROW PER SEOUL DISTRICT.                 ENR01720
017300 FD  AIRQUAL-MASTER                                               ENR01730
017400     RECORDING MODE IS F                                          ENR01740
017500     LABEL RECORDS ARE STANDARD                                   ENR01750
017600     RECORD CONTAINS 42 CHARACTERS                                ENR01760
017700     BLOCK CONTAINS 0 RECORDS                                     ENR01770
017800     DATA RECORD IS AQ-FD-REC.                                    ENR01780
017900 01  AQ-FD-REC              PIC X(42).                            ENR01790
018000                                                                  ENR01800
018100*    WEATHER-MASTER - ONE ROW PER KMA GRID POINT.                 ENR01810
018200 FD  WEATHER-MASTER                                               ENR01820
018300     RECORDING MODE IS F                                          ENR01830
018400     LABEL RECORDS ARE STANDARD                                   ENR01840
018500     RECORD CONTAINS 13 CHARACTERS                                ENR01850
018600     BLOCK CONTAINS 0 RECORDS                                     ENR01860
018700     DATA RECORD IS WX-FD-REC.                                    ENR01870
018800 01  WX-FD-REC              PIC X(13).                            ENR01880
018900                                                                  ENR01890
019000*    DAILY-RECORD-OUT - ONE ROW PER ACCEPTED ACTIVITY LOG.        ENR01900
019100 FD  DAILY-RECORD-OUT                                             ENR01910
019200     RECORDING MODE IS F                                          ENR01920
019300     LABEL RECORDS ARE STANDARD                                   ENR01930
019400     RECORD CONTAINS 172 CHARACTERS                               ENR01940
019500     BLOCK CONTAINS 0 RECORDS                                     ENR01950
019600     DATA RECORD IS DR-FD-REC.                                    ENR01960
019700 01  DR-FD-REC              PIC X(172).                           ENR01970
019800                                                                  ENR01980
019900*    WEATHER-LOG-OUT - ONE ROW PER ACCEPTED ACTIVITY LOG.         ENR01990
020000 FD  WEATHER-LOG-OUT                                              ENR02000
020100     RECORDING MODE IS F                                          ENR02010
020200     LABEL RECORDS ARE STANDARD                                   ENR02020
020300     RECORD CONTAINS 78 CHARACTERS                                ENR02030
020400     BLOCK CONTAINS 0 RECORDS                                     ENR02040
020500     DATA RECORD IS WL-FD-REC.                                    ENR02050
020600 01  WL-FD-REC              PIC X(78).                            ENR02060
020700                                                                  ENR02070
020800*    PRESCRIPTION-OUT - ONE ROW PER ACCEPTED ACTIVITY LOG.        ENR02080
020900 FD  PRESCRIPTION-OUT                                             ENR02090
021000     RECORDING MODE IS F                                          ENR02100
021100     LABEL RECORDS ARE STANDARD                                   ENR02110
021200     RECORD CONTAINS 153 CHARACTERS                               ENR02120
021300     BLOCK CONTAINS 0 RECORDS                                     ENR02130
021400     DATA RECORD IS PR-FD-REC.                                    ENR02140
021500 01  PR-FD-REC              PIC X(153).                           ENR02150
021600                                                                  ENR02160
021700*    SUMMARY-REPORT - PRINT FILE, ONE ROW PER PRINT LINE.         ENR02170
021800 FD  SUMMARY-REPORT                                               ENR02180
021900     RECORDING MODE IS F                                          ENR02190
022000     LABEL RECORDS ARE STANDARD                                   ENR02200
022100     RECORD CONTAINS 132 CHARACTERS                               ENR02210
022200     BLOCK CONTAINS 0 RECORDS                                     ENR02220
022300     DATA RECORD IS RPT-REC.                                      ENR02230
022400 01  RPT-REC                PIC X(132).                           ENR02240
022500                                                                  ENR02250
022600 WORKING-STORAGE SECTION.                                         ENR02260
022700*    FILE STATUS CODES, SWITCHES, RUN-DATE, COUNTERS, TABLES, THENENR02270
022800*    THE COPY'D RECORD LAYOUTS AND THE PRINT LINES, IN THE ORDER  ENR02280
022900*    HOUSEKEEPING NEEDS THEM.                                     ENR02290
023000                                                                  ENR02300
023100*    ONE 2-CHAR FILE STATUS FIELD PER FILE.  ONLY THE FOUR INPUT  ENR02310
023200*    FILES NEED AN END-OF-FILE CONDITION NAME - THE OUTPUT FILES  ENR02320
023300*    AND THE REPORT ARE ONLY EVER WRITTEN, NEVER READ.            ENR02330
023400 01  FILE-STATUS-CODES.                                           ENR02340
023500*    ACCODE                                                       ENR02350
023600     05  ACCODE                 PIC X(2).                         ENR02360
023700*    TRUE WHEN NO MORE ACTIVITY = '10'                            ENR02370
023800         88 NO-MORE-ACTIVITY    VALUE '10'.                       ENR02380
023900*    UMCODE                                                       ENR02390
024000     05  UMCODE                 PIC X(2).                         ENR02400
024100*    TRUE WHEN END OF USER FILE = '10'                            ENR02410
024200         88 END-OF-USER-FILE    VALUE '10'.                       ENR02420
024300*    AQCODE                                                       ENR02430
024400     05  AQCODE                 PIC X(2).                         ENR02440
024500*    TRUE WHEN END OF AQ FILE = '10'                              ENR02450
024600         88 END-OF-AQ-FILE      VALUE '10'.                       ENR02460
024700*    WXCODE                                                       ENR02470
024800     05  WXCODE                 PIC X(2).                         ENR02480
024900*    TRUE WHEN END OF WX FILE = '10'                              ENR02490
025000         88 END-OF-WX-FILE      VALUE '10'.                       ENR02500
025100*    DRCODE                                                       ENR02510
025200     05  DRCODE                 PIC X(2).                         ENR02520
025300*    WLCODE                                                       ENR02530
025400     05  WLCODE                 PIC X(2).                         ENR02540
025500*    PRCODE                                                       ENR02550
025600     05  PRCODE                 PIC X(2).                         ENR02560
025700*    RPCODE                                                       ENR02570
025800     05  RPCODE                 PIC X(2).                         ENR02580
025900     05  FILLER                 PIC X(2).                         ENR02590
026000                                                                  ENR02600
026100*    REPORT-MAX-LINES CONTROLS THE PAGE BREAK IN 800-WRITE-REPORT-ENR02610
026200*    DETAIL.  MORE-RECORDS-SW DRIVES THE MAINLINE PERFORM UNTIL.  ENR02620
026300 77  REPORT-MAX-LINES        PIC 9(2)  COMP VALUE 55.             ENR02630
026400 77  MORE-RECORDS-SW         PIC X(1)  VALUE SPACE.               ENR02640
026500     88 NO-MORE-RECORDS  VALUE 'N'.                               ENR02650
026600                                                                  ENR02660
026700*    RUN-DATE BUILT FROM ACCEPT FROM DATE (6-DIGIT YYMMDD).  THE  ENR02670
026800*    CENTURY WINDOW BELOW WAS ADDED FOR Y2K - SEE ENRG-011 ABOVE. ENR02680
026900 01  WS-CUR-DATE-6.                                               ENR02690
027000*    CUR YY                                                       ENR02700
027100     05  WS-CUR-YY              PIC 9(2).                         ENR02710
027200*    CUR MM                                                       ENR02720
027300     05  WS-CUR-MM              PIC 9(2).                         ENR02730
027400*    CUR DD                                                       ENR02740
027500     05  WS-CUR-DD              PIC 9(2).                         ENR02750
027600     05  FILLER                 PIC X(2).                         ENR02760
027700                                                                  ENR02770
027800*    PRINT LINE / WORK AREA - RUN DATE 8                          ENR02780
027900 01  WS-RUN-DATE-8.                                               ENR02790
028000*    RUN CENTURY                                                  ENR02800
028100     05  WS-RUN-CENTURY         PIC 9(2).                         ENR02810
028200*    RUN YY                                                       ENR02820
028300     05  WS-RUN-YY              PIC 9(2).                         ENR02830
028400*    RUN MM                                                       ENR02840
028500     05  WS-RUN-MM              PIC 9(2).                         ENR02850
028600*    RUN DD                                                       ENR02860
028700     05  WS-RUN-DD              PIC 9(2).                         ENR02870
028800     05  FILLER                 PIC X(2).                         ENR02880
028900 01  WS-RUN-DATE-8R REDEFINES WS-RUN-DATE-8                       ENR02890
029000     PIC 9(8).                                                    ENR02900
029100                                                                  ENR02910
029200*    RUN TOTALS FOR THE SUMMARY REPORT, PLUS THE THREE OUTPUT-ID  ENR02920
029300*    SEQUENCE COUNTERS - THIS JOB ASSIGNS ITS OWN SURROGATE IDS   ENR02930
029400*    RATHER THAN CARRYING ONE IN FROM THE ACTIVITY LOG.           ENR02940
029500 01  COUNTERS-AND-ACCUMULATORS.                                   ENR02950
029600*    RECORDS READ                                                 ENR02960
029700     05 RECORDS-READ            PIC S9(4)     COMP.               ENR02970
029800*    RECORDS REJECTED                                             ENR02980
029900     05 RECORDS-REJECTED        PIC S9(4)     COMP.               ENR02990
030000*    RECORDS WRITTEN                                              ENR03000
030100     05 RECORDS-WRITTEN         PIC S9(4)     COMP.               ENR03010
030200*    NBR LOW                                                      ENR03020
030300     05 NBR-LOW                 PIC S9(4)     COMP.               ENR03030
030400*    NBR MEDIUM                                                   ENR03040
030500     05 NBR-MEDIUM              PIC S9(4)     COMP.               ENR03050
030600*    NBR HIGH                                                     ENR03060
030700     05 NBR-HIGH                PIC S9(4)     COMP.               ENR03070
030800*    TOTAL-ENERGY-SCORE ACCUMULATES EVERY WRITTEN RECORD'S SCORE  ENR03080
030900*    SO 900-WRITE-TOTAL-LINES CAN DIVIDE BY RECORDS-WRITTEN FOR   ENR03090
031000*    THE AVERAGE AT END OF JOB.                                   ENR03100
031100     05 TOTAL-ENERGY-SCORE      PIC S9(7)V99  COMP-3.             ENR03110
031200*    AVERAGE SCORE                                                ENR03120
031300     05 WS-AVERAGE-SCORE        PIC 9(3)V99.                      ENR03130
031400*    PAGE NUM                                                     ENR03140
031500     05 PAGE-NUM                PIC 9(3).                         ENR03150
031600*    LINE COUNT                                                   ENR03160
031700     05 LINE-COUNT              PIC 9(2).                         ENR03170
031800*    NEXT RECORD ID                                               ENR03180
031900     05 NEXT-RECORD-ID          PIC 9(9).                         ENR03190
032000*    NEXT WEATHER LOG ID                                          ENR03200
032100     05 NEXT-WEATHER-LOG-ID     PIC 9(9).                         ENR03210
032200*    NEXT PRESCRIPTION ID                                         ENR03220
032300     05 NEXT-PRESCRIPTION-ID    PIC 9(9).                         ENR03230
032400     05 FILLER                  PIC X(4).                         ENR03240
032500                                                                  ENR03250
032600*    SWITCHES USED WHILE A SINGLE ACTIVITY RECORD IS BEING EDITED,ENR03260
032700*    ENRICHED AND SCORED.                                         ENR03270
032800 01  WS-EDIT-SWITCHES.                                            ENR03280
032900*    USER VALID SW                                                ENR03290
033000     05 WS-USER-VALID-SW        PIC X(1).                         ENR03300
033100*    TRUE WHEN USER IS VALID = 'Y'                                ENR03310
033200         88 USER-IS-VALID       VALUE 'Y'.                        ENR03320
033300*    USER FOUND SW                                                ENR03330
033400     05 WS-USER-FOUND-SW        PIC X(1).                         ENR03340
033500*    TRUE WHEN USER WAS FOUND = 'Y'                               ENR03350
033600         88 USER-WAS-FOUND      VALUE 'Y'.                        ENR03360
033700*    AQ FOUND SW                                                  ENR03370
033800     05 WS-AQ-FOUND-SW          PIC X(1).                         ENR03380
033900*    TRUE WHEN AQ WAS FOUND = 'Y'                                 ENR03390
034000         88 AQ-WAS-FOUND        VALUE 'Y'.                        ENR03400
034100*    AQ USABLE SW                                                 ENR03410
034200     05 WS-AQ-USABLE-SW         PIC X(1).                         ENR03420
034300*    TRUE WHEN AQ VALUES USABLE = 'Y'                             ENR03430
034400         88 AQ-VALUES-USABLE    VALUE 'Y'.                        ENR03440
034500*    DC FOUND SW                                                  ENR03450
034600     05 WS-DC-FOUND-SW          PIC X(1).                         ENR03460
034700*    TRUE WHEN DC WAS FOUND = 'Y'                                 ENR03470
034800         88 DC-WAS-FOUND        VALUE 'Y'.                        ENR03480
034900*    WX FOUND SW                                                  ENR03490
035000     05 WS-WX-FOUND-SW          PIC X(1).                         ENR03500
035100*    TRUE WHEN WX WAS FOUND = 'Y'                                 ENR03510
035200         88 WX-WAS-FOUND        VALUE 'Y'.                        ENR03520
035300*    MOCK SW                                                      ENR03530
035400     05 WS-MOCK-SW              PIC X(1).                         ENR03540
035500*    TRUE WHEN MOCK DATA USED = 'Y'                               ENR03550
035600         88 MOCK-DATA-USED      VALUE 'Y'.                        ENR03560
035700     05 FILLER                  PIC X(1).                         ENR03570
035800                                                                  ENR03580
035900*    TRANSPORT-MODE NORMALIZATION WORK AREA AND CASE-FOLD TABLES. ENR03590
036000 01  WS-TRANSPORT-UPPER      PIC X(6).                            ENR03600
036100*    PRINT LINE / WORK AREA - CASEFOLD TABLES                     ENR03610
036200 01  WS-CASEFOLD-TABLES.                                          ENR03620
036300*    LOWER ALPHABET                                               ENR03630
036400     05 WS-LOWER-ALPHABET   PIC X(26)                             ENR03640
036500         VALUE 'abcdefghijklmnopqrstuvwxyz'.                      ENR03650
036600*    UPPER ALPHABET                                               ENR03660
036700     05 WS-UPPER-ALPHABET   PIC X(26)                             ENR03670
036800         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      ENR03680
036900     05 FILLER              PIC X(4).                             ENR03690
037000                                                                  ENR03700
037100*    WEATHER ENRICHMENT WORK AREA - HOLDS THE DISTRICT, THE RAW   ENR03710
037200*    AND PARSED AIR QUALITY READINGS, THE GRID POINT AND THE      ENR03720
037300*    TEMPERATURE / SKY CONDITION PICKED UP FOR THIS ACTIVITY LOG. ENR03730
037400 01  WS-WEATHER-WORK-AREA.                                        ENR03740
037500*    WEATHER DISTRICT                                             ENR03750
037600     05 WS-WEATHER-DISTRICT     PIC X(30).                        ENR03760
037700*    PM10 WORK                                                    ENR03770
037800     05 WS-PM10-WORK            PIC 9(4).                         ENR03780
037900*    PM25 WORK                                                    ENR03790
038000     05 WS-PM25-WORK            PIC 9(4).                         ENR03800
038100*    CAI WORK                                                     ENR03810
038200     05 WS-CAI-WORK             PIC 9(4).                         ENR03820
038300*    PM10                                                         ENR03830
038400     05 WS-PM10                 PIC 9(4).                         ENR03840
038500*    PM25                                                         ENR03850
038600     05 WS-PM25                 PIC 9(4).                         ENR03860
038700*    CAI                                                          ENR03870
038800     05 WS-CAI                  PIC 9(4).                         ENR03880
038900*    GRID NX                                                      ENR03890
039000     05 WS-GRID-NX              PIC 9(3).                         ENR03900
039100*    GRID NY                                                      ENR03910
039200     05 WS-GRID-NY              PIC 9(3).                         ENR03920
039300*    SEARCH GRID KEY                                              ENR03930
039400     05 WS-SEARCH-GRID-KEY      PIC 9(6).                         ENR03940
039500*    TEMPERATURE                                                  ENR03950
039600     05 WS-TEMPERATURE          PIC S9(3)V9(1).                   ENR03960
039700*    CONDITION                                                    ENR03970
039800     05 WS-CONDITION            PIC X(6).                         ENR03980
039900     05 FILLER                  PIC X(4).                         ENR03990
040000                                                                  ENR04000
040100*    SCORING WORK AREA.  SUB-SCORE TERMS ARE CARRIED IN COMP-3    ENR04010
040200*    FIELDS WITH EXTRA DECIMAL PLACES, THE SAME WAY PAT-TOTAL-AMT-ENR04020
040300*    NET WAS CARRIED IN THE OLDER BILLING PROGRAMS, SO THE 0.4/   ENR04030
040400*    0.3/0.3 WEIGHTING DOES NOT LOSE PRECISION BEFORE THE FINAL   ENR04040
040500*    ENERGY SCORE IS ROUNDED.                                     ENR04050
040600 01  WS-SCORE-WORK-AREA.                                          ENR04060
040700*    EMOTION SCORE                                                ENR04070
040800     05 WS-EMOTION-SCORE        PIC 9(3)V9(4) COMP-3.             ENR04080
040900*    CONVERSATION SCORE                                           ENR04090
041000     05 WS-CONVERSATION-SCORE   PIC 9(3)V9(4) COMP-3.             ENR04100
041100*    MEETING SCORE RAW                                            ENR04110
041200     05 WS-MEETING-SCORE-RAW    PIC 9(5)V9(4) COMP-3.             ENR04120
041300*    MEETING SCORE                                                ENR04130
041400     05 WS-MEETING-SCORE        PIC 9(3)V9(4) COMP-3.             ENR04140
041500*    SOCIAL SCORE                                                 ENR04150
041600     05 WS-SOCIAL-SCORE         PIC 9(3)V9(4) COMP-3.             ENR04160
041700*    MOVEMENT BASE                                                ENR04170
041800     05 WS-MOVEMENT-BASE        PIC 9(3)      COMP-3.             ENR04180
041900*    MOVEMENT PENALTY                                             ENR04190
042000     05 WS-MOVEMENT-PENALTY     PIC 9(3)      COMP-3.             ENR04200
042100*    MOVEMENT SCORE                                               ENR04210
042200     05 WS-MOVEMENT-SCORE       PIC S9(3)V9(4) COMP-3.            ENR04220
042300*    TEMP DIFF                                                    ENR04230
042400     05 WS-TEMP-DIFF            PIC S9(3)V9(4) COMP-3.            ENR04240
042500*    TEMP DIFF SQ                                                 ENR04250
042600     05 WS-TEMP-DIFF-SQ         PIC S9(5)V9(4) COMP-3.            ENR04260
042700*    EXP TERM                                                     ENR04270
042800     05 WS-EXP-TERM             PIC S9(3)V9(6) COMP-3.            ENR04280
042900*    EXP VALUE                                                    ENR04290
043000     05 WS-EXP-VALUE            PIC 9(1)V9(6)  COMP-3.            ENR04300
043100*    TEMPERATURE SCORE                                            ENR04310
043200     05 WS-TEMPERATURE-SCORE    PIC S9(3)V9(4) COMP-3.            ENR04320
043300*    CONDITION SCORE                                              ENR04330
043400     05 WS-CONDITION-SCORE      PIC 9(3)V9(4) COMP-3.             ENR04340
043500*    PM10 FACTOR                                                  ENR04350
043600     05 WS-PM10-FACTOR          PIC S9(1)V9(4) COMP-3.            ENR04360
043700*    PM25 FACTOR                                                  ENR04370
043800     05 WS-PM25-FACTOR          PIC S9(1)V9(4) COMP-3.            ENR04380
043900*    AIR QUALITY SCORE                                            ENR04390
044000     05 WS-AIR-QUALITY-SCORE    PIC S9(3)V9(4) COMP-3.            ENR04400
044100*    WEATHER SCORE                                                ENR04410
044200     05 WS-WEATHER-SCORE        PIC S9(3)V9(4) COMP-3.            ENR04420
044300     05 FILLER                  PIC X(4).                         ENR04430
044400                                                                  ENR04440
044500*    EULER'S NUMBER, USED IN THE TEMPERATURE TERM OF THE WEATHER  ENR04450
044600*    SCORE (33 * E ** (-0.03 * (TEMP-21)**2)).  THIS COMPILER HAS ENR04460
044700*    NO FUNCTION EXP, SO THE ** OPERATOR IS USED WITH E AS A      ENR04470
044800*    LITERAL CONSTANT.                                            ENR04480
044900 77  WS-EULER-CONSTANT       PIC 9(1)V9(9) VALUE 2.718281828.     ENR04490
045000                                                                  ENR04500
045100*    ENERGY SCORE WORK AREA.  THE REDEFINES BELOW SPLITS THE      ENR04510
045200*    ROUNDED SCORE INTO ITS WHOLE AND DECIMAL PARTS FOR THE       ENR04520
045300*    OPTIONAL UPSI-0 DEBUG TRACE IN 530-CALC-ENERGY-SCORE.        ENR04530
045400 01  WS-ENERGY-SCORE-WORK    PIC 9(3)V99.                         ENR04540
045500 01  WS-ENERGY-SCORE-DIGITS REDEFINES                             ENR04550
045600     WS-ENERGY-SCORE-WORK.                                        ENR04560
045700*    ES INTEGER                                                   ENR04570
045800     05 WS-ES-INTEGER           PIC 9(3).                         ENR04580
045900*    ES DECIMAL                                                   ENR04590
046000     05 WS-ES-DECIMAL           PIC 99.                           ENR04600
046100                                                                  ENR04610
046200*    FIXED RECOVERY PRESCRIPTION TEXT - SEE ENRG-012 ABOVE.  THE  ENR04620
046300*    SERVICE NO LONGER CALLS OUT TO THE VENDOR CHAT API FOR THIS. ENR04630
046400 01  WS-PRESCRIPTION-TEXT    PIC X(120) VALUE                     ENR04640
046500         'TAKE IT EASY TONIGHT AND GET SOME EXTRA REST.'.         ENR04650
046600                                                                  ENR04660
046700*    USER MASTER TABLE - LOADED AT HOUSEKEEPING TIME IN WHATEVER  ENR04670
046800*    ORDER THE MASTER FILE ARRIVES IN.  THERE IS NO SORT STEP ON  ENR04680
046900*    USER-MASTER, SO 200-VALIDATE-USER BELOW WALKS THE TABLE      ENR04690
047000*    WITH A PLAIN SERIAL SEARCH (ENRG-020) - THE SAME AS AQ-TABLE ENR04700
047100*    AND WX-TABLE - RATHER THAN A SEARCH ALL, WHICH WOULD NEED    ENR04710
047200*    THE TABLE IN GUARANTEED ASCENDING USR-TAB-ID ORDER.          ENR04720
047300 01  USER-TABLE.                                                  ENR04730
047400*    USR TAB COUNT                                                ENR04740
047500     05 USR-TAB-COUNT           PIC S9(4) COMP VALUE ZERO.        ENR04750
047600     05 USR-TAB-ENTRY OCCURS 2000 TIMES                           ENR04760
047700         INDEXED BY USR-IDX.                                      ENR04770
047800             10 USR-TAB-ID          PIC 9(9).                     ENR04780
047900             10 USR-TAB-ACTIVE      PIC X(1).                     ENR04790
048000             10 FILLER              PIC X(2).                     ENR04800
048100                                                                  ENR04810
048200*    AIR QUALITY TABLE - ONE ENTRY PER DISTRICT, RAW TEXT KEPT AS ENR04820
048300*    ON THE MASTER FILE SO 412-VALIDATE-AQ-VALUE CAN APPLY THE    ENR04830
048400*    SAME IS NUMERIC EDIT THE MASTER RECORD LAYOUT DOCUMENTS.     ENR04840
048500 01  AQ-TABLE.                                                    ENR04850
048600*    AQ TAB COUNT                                                 ENR04860
048700     05 AQ-TAB-COUNT            PIC S9(4) COMP VALUE ZERO.        ENR04870
048800     05 AQ-TAB-ENTRY OCCURS 30 TIMES                              ENR04880
048900         INDEXED BY AQ-IDX.                                       ENR04890
049000             10 AQ-TAB-DISTRICT     PIC X(30).                    ENR04900
049100             10 AQ-TAB-PM10-RAW     PIC X(4).                     ENR04910
049200             10 AQ-TAB-PM25-RAW     PIC X(4).                     ENR04920
049300             10 AQ-TAB-CAI-RAW      PIC X(4).                     ENR04930
049400             10 FILLER              PIC X(2).                     ENR04940
049500                                                                  ENR04950
049600*    WEATHER OBSERVATION TABLE - ONE ENTRY PER KMA GRID POINT.    ENR04960
049700*    WX-TAB-GRID-KEY REDEFINES THE NX/NY PAIR AS A SINGLE 6-DIGIT ENR04970
049800*    KEY SO 430-LOOKUP-WEATHER-OBS CAN DO ONE COMPARE INSTEAD OF  ENR04980
049900*    TWO.                                                         ENR04990
050000 01  WX-TABLE.                                                    ENR05000
050100*    WX TAB COUNT                                                 ENR05010
050200     05 WX-TAB-COUNT            PIC S9(4) COMP VALUE ZERO.        ENR05020
050300     05 WX-TAB-ENTRY OCCURS 80 TIMES                              ENR05030
050400         INDEXED BY WX-IDX.                                       ENR05040
050500             10 WX-TAB-GRID.                                      ENR05050
050600                 15 WX-TAB-NX           PIC 9(3).                 ENR05060
050700                 15 WX-TAB-NY           PIC 9(3).                 ENR05070
050800             10 WX-TAB-GRID-KEY REDEFINES                         ENR05080
050900                 WX-TAB-GRID         PIC 9(6).                    ENR05090
051000             10 WX-TAB-TEMPERATURE  PIC S9(3)V9(1).               ENR05100
051100             10 WX-TAB-SKY-CODE     PIC 9(1).                     ENR05110
051200             10 WX-TAB-PRECIP-TYPE  PIC 9(1).                     ENR05120
051300             10 FILLER              PIC X(2).                     ENR05130
051400                                                                  ENR05140
051500*    DISTRICT COORDINATE MAPPER - ONE ENTRY PER SEOUL DISTRICT WE ENR05150
051600*    CARRY A KMA GRID POINT FOR.  LAID OUT AS NAMED LITERALS AND  ENR05160
051700*    REDEFINED AS AN INDEXED TABLE, THE SAME WAY THE OLD WEEKDAY  ENR05170
051800*    TABLE WAS BUILT.  MAINTAINED HERE IN SOURCE BECAUSE SEOUL'S  ENR05180
051900*    DISTRICT LINES CHANGE ONLY ONCE IN A GREAT WHILE.            ENR05190
052000 01  DISTRICT-COORD-NAMED.                                        ENR05200
052100*    DC 01                                                        ENR05210
052200     05 DC-01 PIC X(36)                                           ENR05220
052300         VALUE 'GANGNAM                       061125'.            ENR05230
052400*    DC 02                                                        ENR05240
052500     05 DC-02 PIC X(36)                                           ENR05250
052600         VALUE 'GANGDONG                      062126'.            ENR05260
052700*    DC 03                                                        ENR05270
052800     05 DC-03 PIC X(36)                                           ENR05280
052900         VALUE 'GANGBUK                       061130'.            ENR05290
053000*    DC 04                                                        ENR05300
053100     05 DC-04 PIC X(36)                                           ENR05310
053200         VALUE 'GANGSEO                       058126'.            ENR05320
053300*    DC 05                                                        ENR05330
053400     05 DC-05 PIC X(36)                                           ENR05340
053500         VALUE 'GWANAK                        059123'.            ENR05350
053600*    DC 06                                                        ENR05360
053700     05 DC-06 PIC X(36)                                           ENR05370
053800         VALUE 'GWANGJIN                      062124'.            ENR05380
053900*    DC 07                                                        ENR05390
054000     05 DC-07 PIC X(36)                                           ENR05400
054100         VALUE 'GURO                          058125'.            ENR05410
054200*    DC 08                                                        ENR05420
054300     05 DC-08 PIC X(36)                                           ENR05430
054400         VALUE 'GEUMCHEON                     059122'.            ENR05440
054500*    DC 09                                                        ENR05450
054600     05 DC-09 PIC X(36)                                           ENR05460
054700         VALUE 'NOWON                         061131'.            ENR05470
054800*    DC 10                                                        ENR05480
054900     05 DC-10 PIC X(36)                                           ENR05490
055000         VALUE 'DOBONG                        061132'.            ENR05500
055100*    DC 11                                                        ENR05510
055200     05 DC-11 PIC X(36)                                           ENR05520
055300         VALUE 'DONGDAEMUN                    061127'.            ENR05530
055400*    DC 12                                                        ENR05540
055500     05 DC-12 PIC X(36)                                           ENR05550
055600         VALUE 'DONGJAK                       059123'.            ENR05560
055700*    DC 13                                                        ENR05570
055800     05 DC-13 PIC X(36)                                           ENR05580
055900         VALUE 'MAPO                          059127'.            ENR05590
056000*    DC 14                                                        ENR05600
056100     05 DC-14 PIC X(36)                                           ENR05610
056200         VALUE 'SEODAEMUN                     059127'.            ENR05620
056300*    DC 15                                                        ENR05630
056400     05 DC-15 PIC X(36)                                           ENR05640
056500         VALUE 'SEOCHO                        061122'.            ENR05650
056600*    DC 16                                                        ENR05660
056700     05 DC-16 PIC X(36)                                           ENR05670
056800         VALUE 'SEONGDONG                     061127'.            ENR05680
056900*    DC 17                                                        ENR05690
057000     05 DC-17 PIC X(36)                                           ENR05700
057100         VALUE 'SEONGBUK                      061130'.            ENR05710
057200*    DC 18                                                        ENR05720
057300     05 DC-18 PIC X(36)                                           ENR05730
057400         VALUE 'SONGPA                        062123'.            ENR05740
057500*    DC 19                                                        ENR05750
057600     05 DC-19 PIC X(36)                                           ENR05760
057700         VALUE 'YANGCHEON                     058124'.            ENR05770
057800*    DC 20                                                        ENR05780
057900     05 DC-20 PIC X(36)                                           ENR05790
058000         VALUE 'YEONGDEUNGPO                  058125'.            ENR05800
058100*    DC 21                                                        ENR05810
058200     05 DC-21 PIC X(36)                                           ENR05820
058300         VALUE 'YONGSAN                       060126'.            ENR05830
058400*    DC 22                                                        ENR05840
058500     05 DC-22 PIC X(36)                                           ENR05850
058600         VALUE 'EUNPYEONG                     059127'.            ENR05860
058700*    DC 23                                                        ENR05870
058800     05 DC-23 PIC X(36)                                           ENR05880
058900         VALUE 'JONGNO                        060127'.            ENR05890
059000*    DC 24                                                        ENR05900
059100     05 DC-24 PIC X(36)                                           ENR05910
059200         VALUE 'JUNGGU                        060127'.            ENR05920
059300*    DC 25                                                        ENR05930
059400     05 DC-25 PIC X(36)                                           ENR05940
059500         VALUE 'JUNGNANG                      062128'.            ENR05950
059600     05 FILLER             PIC X(4) VALUE SPACES.                 ENR05960
059700 01  DISTRICT-COORD-TABLE REDEFINES DISTRICT-COORD-NAMED.         ENR05970
059800     05 DC-ENTRY OCCURS 25 TIMES                                  ENR05980
059900         INDEXED BY DC-IDX.                                       ENR05990
060000             10 DC-DISTRICT      PIC X(30).                       ENR06000
060100             10 DC-NX             PIC 9(3).                       ENR06010
060200             10 DC-NY             PIC 9(3).                       ENR06020
060300                                                                  ENR06030
060400*    ACTIVITY INPUT, MASTER AND OUTPUT RECORD LAYOUTS.  PULLED IN ENR06040
060500*    BY COPY THE WAY HOSPEDIT PULLS IN THE PATIENT COPYBOOK.      ENR06050
060600 COPY ACTDTL.                                                     ENR06060
060700 COPY USRMAST.                                                    ENR06070
060800 COPY AQMAST.                                                     ENR06080
060900 COPY WXMAST.                                                     ENR06090
061000 COPY DLYREC.                                                     ENR06100
061100 COPY WXLOG.                                                      ENR06110
061200 COPY PRESCRP.                                                    ENR06120
061300                                                                  ENR06130
061400*    PRINT LINE / WORK AREA - BLANK LINE                          ENR06140
061500 01  BLANK-LINE                PIC X(132) VALUE SPACES.           ENR06150
061600                                                                  ENR06160
061700*    PRINT LINE / WORK AREA - HEADER LINE1                        ENR06170
061800 01  HEADER-LINE1.                                                ENR06180
061900     05  FILLER                PIC X(6) VALUE 'DATE: '.           ENR06190
062000     05  HL1-DATE.                                                ENR06200
062100*    HL1 MONTH                                                    ENR06210
062200         10 HL1-MONTH           PIC 9(2).                         ENR06220
062300*    SLASH 1                                                      ENR06230
062400         10 SLASH-1             PIC X VALUE '/'.                  ENR06240
062500*    HL1 DAY                                                      ENR06250
062600         10 HL1-DAY             PIC 9(2).                         ENR06260
062700*    SLASH 2                                                      ENR06270
062800         10 SLASH-2             PIC X VALUE '/'.                  ENR06280
062900*    HL1 YEAR                                                     ENR06290
063000         10 HL1-YEAR            PIC 9(4).                         ENR06300
063100     05  FILLER                PIC X(33) VALUE SPACES.            ENR06310
063200*    HL1 REPORT TITLE                                             ENR06320
063300     05  HL1-REPORT-TITLE       PIC X(35) VALUE                   ENR06330
063400         'DAILY SOCIAL-ENERGY RECORD SUMMARY'.                    ENR06340
063500     05  FILLER                PIC X(38) VALUE SPACES.            ENR06350
063600     05  HL1-PAGE-NUM.                                            ENR06360
063700         10 FILLER              PIC X(6) VALUE 'PAGE: '.          ENR06370
063800*    HL1 PAGE NUMBER                                              ENR06380
063900         10 HL1-PAGE-NUMBER     PIC ZZ9.                          ENR06390
064000                                                                  ENR06400
064100*    PRINT LINE / WORK AREA - HEADER LINE2                        ENR06410
064200 01  HEADER-LINE2.                                                ENR06420
064300     05  FILLER                PIC X(5)  VALUE 'REC #'.           ENR06430
064400     05  FILLER                PIC X(2)  VALUE SPACES.            ENR06440
064500     05  FILLER                PIC X(9)  VALUE 'USER ID'.         ENR06450
064600     05  FILLER                PIC X(2)  VALUE SPACES.            ENR06460
064700     05  FILLER                PIC X(8)  VALUE 'REC DATE'.        ENR06470
064800     05  FILLER                PIC X(2)  VALUE SPACES.            ENR06480
064900     05  FILLER                PIC X(30) VALUE 'DISTRICT'.        ENR06490
065000     05  FILLER                PIC X(2)  VALUE SPACES.            ENR06500
065100     05  FILLER                PIC X(6)  VALUE 'SCORE'.           ENR06510
065200     05  FILLER                PIC X(2)  VALUE SPACES.            ENR06520
065300     05  FILLER                PIC X(6)  VALUE 'LEVEL'.           ENR06530
065400     05  FILLER                PIC X(49) VALUE SPACES.            ENR06540
065500                                                                  ENR06550
065600*    PRINT LINE / WORK AREA - DETAIL LINE1                        ENR06560
065700 01  DETAIL-LINE1.                                                ENR06570
065800*    DL1 RECORD ID                                                ENR06580
065900     05  DL1-RECORD-ID          PIC 9(9).                         ENR06590
066000     05  FILLER                PIC X(2) VALUE SPACES.             ENR06600
066100*    DL1 USER ID                                                  ENR06610
066200     05  DL1-USER-ID            PIC 9(9).                         ENR06620
066300     05  FILLER                PIC X(2) VALUE SPACES.             ENR06630
066400*    DL1 RECORD DATE                                              ENR06640
066500     05  DL1-RECORD-DATE        PIC 9(8).                         ENR06650
066600     05  FILLER                PIC X(2) VALUE SPACES.             ENR06660
066700*    DL1 DISTRICT                                                 ENR06670
066800     05  DL1-DISTRICT           PIC X(30).                        ENR06680
066900     05  FILLER                PIC X(2) VALUE SPACES.             ENR06690
067000*    DL1 ENERGY SCORE                                             ENR06700
067100     05  DL1-ENERGY-SCORE       PIC ZZ9.99.                       ENR06710
067200     05  FILLER                PIC X(2) VALUE SPACES.             ENR06720
067300*    DL1 ENERGY LEVEL                                             ENR06730
067400     05  DL1-ENERGY-LEVEL       PIC X(6).                         ENR06740
067500     05  FILLER                PIC X(45) VALUE SPACES.            ENR06750
067600                                                                  ENR06760
067700*    PRINT LINE / WORK AREA - TOTAL LINE1                         ENR06770
067800 01  TOTAL-LINE1.                                                 ENR06780
067900     05  FILLER                PIC X(25) VALUE 'REC IN: '.        ENR06790
068000*    TL1 REC IN                                                   ENR06800
068100     05  TL1-REC-IN             PIC ZZZ9.                         ENR06810
068200     05  FILLER                PIC X(103) VALUE SPACES.           ENR06820
068300                                                                  ENR06830
068400*    PRINT LINE / WORK AREA - TOTAL LINE2                         ENR06840
068500 01  TOTAL-LINE2.                                                 ENR06850
068600     05  FILLER                PIC X(25) VALUE 'REC REJECTED: '.  ENR06860
068700*    TL2 REC REJ                                                  ENR06870
068800     05  TL2-REC-REJ            PIC ZZZ9.                         ENR06880
068900     05  FILLER                PIC X(103) VALUE SPACES.           ENR06890
069000                                                                  ENR06900
069100*    PRINT LINE / WORK AREA - TOTAL LINE3                         ENR06910
069200 01  TOTAL-LINE3.                                                 ENR06920
069300     05  FILLER                PIC X(25) VALUE 'REC WRITTEN: '.   ENR06930
069400*    TL3 REC OUT                                                  ENR06940
069500     05  TL3-REC-OUT            PIC ZZZ9.                         ENR06950
069600     05  FILLER                PIC X(103) VALUE SPACES.           ENR06960
069700                                                                  ENR06970
069800*    PRINT LINE / WORK AREA - TOTAL LINE4                         ENR06980
069900 01  TOTAL-LINE4.                                                 ENR06990
070000     05  FILLER                PIC X(25) VALUE 'LOW ENERGY: '.    ENR07000
070100*    TL4 LOW                                                      ENR07010
070200     05  TL4-LOW                PIC ZZZ9.                         ENR07020
070300     05  FILLER                PIC X(103) VALUE SPACES.           ENR07030
070400                                                                  ENR07040
070500*    PRINT LINE / WORK AREA - TOTAL LINE5                         ENR07050
070600 01  TOTAL-LINE5.                                                 ENR07060
070700     05  FILLER                PIC X(25) VALUE 'MEDIUM ENERGY: '. ENR07070
070800*    TL5 MEDIUM                                                   ENR07080
070900     05  TL5-MEDIUM             PIC ZZZ9.                         ENR07090
071000     05  FILLER                PIC X(103) VALUE SPACES.           ENR07100
071100                                                                  ENR07110
071200*    PRINT LINE / WORK AREA - TOTAL LINE6                         ENR07120
071300 01  TOTAL-LINE6.                                                 ENR07130
071400     05  FILLER                PIC X(25) VALUE 'HIGH ENERGY: '.   ENR07140
071500*    TL6 HIGH                                                     ENR07150
071600     05  TL6-HIGH               PIC ZZZ9.                         ENR07160
071700     05  FILLER                PIC X(103) VALUE SPACES.           ENR07170
071800                                                                  ENR07180
071900*    PRINT LINE / WORK AREA - TOTAL LINE7                         ENR07190
072000 01  TOTAL-LINE7.                                                 ENR07200
072100     05  FILLER                PIC X(25) VALUE 'AVERAGE SCORE: '. ENR07210
072200*    TL7 AVERAGE                                                  ENR07220
072300     05  TL7-AVERAGE            PIC ZZ9.99.                       ENR07230
072400     05  FILLER                PIC X(102) VALUE SPACES.           ENR07240
072500                                                                  ENR07250
072600 PROCEDURE DIVISION.                                              ENR07260
072700*    PERFORMS 000-HOUSEKEEPING                                    ENR07270
072800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      ENR07280
072900*    PERFORMS 100-MAINLINE                                        ENR07290
073000     PERFORM 100-MAINLINE THRU 100-EXIT                           ENR07300
073100         UNTIL NO-MORE-RECORDS.                                   ENR07310
073200*    PERFORMS 900-WRITE-TOTAL-LINES                               ENR07320
073300     PERFORM 900-WRITE-TOTAL-LINES THRU 900-EXIT.                 ENR07330
073400*    PERFORMS 950-CLEANUP                                         ENR07340
073500     PERFORM 950-CLEANUP THRU 950-EXIT.                           ENR07350
073600*    MOVES +0 TO RETURN-CODE                                      ENR07360
073700     MOVE +0 TO RETURN-CODE.                                      ENR07370
073800*    GOBACK                                                       ENR07380
073900     GOBACK.                                                      ENR07390
074000                                                                  ENR07400
074100*    STARTUP - OPEN FILES, ZERO THE COUNTERS AND SWITCHES, PRIME  ENR07410
074200*    THE RUN DATE, LOAD ALL THREE MASTER TABLES (EACH LOAD LOOP   ENR07420
074300*    DOES ITS OWN LOOK-AHEAD READ), THEN PRIME THE FIRST ACTIVITY ENR07430
074400*    RECORD SO 100-MAINLINE CAN TEST NO-MORE-RECORDS RIGHT AWAY.  ENR07440
074500 000-HOUSEKEEPING.                                                ENR07450
074600*    DISPLAYS AN OPERATOR MESSAGE                                 ENR07460
074700     DISPLAY "ENRGYBAT - HOUSEKEEPING".                           ENR07470
074800*    PERFORMS 005-OPEN-FILES                                      ENR07480
074900     PERFORM 005-OPEN-FILES THRU 005-EXIT.                        ENR07490
075000*    INITIALIZES COUNTERS-AND-ACCUMULATORS                        ENR07500
075100     INITIALIZE COUNTERS-AND-ACCUMULATORS                         ENR07510
075200             WS-EDIT-SWITCHES.                                    ENR07520
075300*    PERFORMS 008-DETERMINE-RUN-DATE                              ENR07530
075400     PERFORM 008-DETERMINE-RUN-DATE THRU 008-EXIT.                ENR07540
075500*    SETS USR-IDX TO 1                                            ENR07550
075600     SET USR-IDX TO 1.                                            ENR07560
075700*    PERFORMS 012-READ-USER                                       ENR07570
075800     PERFORM 012-READ-USER THRU 012-EXIT.                         ENR07580
075900*    PERFORMS 010-LOAD-USER-TABLE                                 ENR07590
076000     PERFORM 010-LOAD-USER-TABLE THRU 010-EXIT                    ENR07600
076100         UNTIL END-OF-USER-FILE.                                  ENR07610
076200*    PERFORMS 017-READ-AQ                                         ENR07620
076300     PERFORM 017-READ-AQ THRU 017-EXIT.                           ENR07630
076400*    PERFORMS 015-LOAD-AQ-TABLE                                   ENR07640
076500     PERFORM 015-LOAD-AQ-TABLE THRU 015-EXIT                      ENR07650
076600         UNTIL END-OF-AQ-FILE.                                    ENR07660
076700*    PERFORMS 022-READ-WX                                         ENR07670
076800     PERFORM 022-READ-WX THRU 022-EXIT.                           ENR07680
076900*    PERFORMS 020-LOAD-WX-TABLE                                   ENR07690
077000     PERFORM 020-LOAD-WX-TABLE THRU 020-EXIT                      ENR07700
077100         UNTIL END-OF-WX-FILE.                                    ENR07710
077200*    PERFORMS 110-READ-ACTIVITY                                   ENR07720
077300     PERFORM 110-READ-ACTIVITY THRU 110-EXIT.                     ENR07730
077400*    PERFORMS 030-WRITE-REPORT-HEADERS                            ENR07740
077500     PERFORM 030-WRITE-REPORT-HEADERS THRU 030-EXIT.              ENR07750
077600 000-EXIT.                                                        ENR07760
077700     EXIT.                                                        ENR07770
077800                                                                  ENR07780
077900*    ALL FOUR INPUTS, ALL FOUR OUTPUTS, OPENED TOGETHER AT THE    ENR07790
078000*    START OF THE RUN - NO FILE IS OPENED OR CLOSED MID-JOB.      ENR07800
078100 005-OPEN-FILES.                                                  ENR07810
078200*    OPENS ACTIVITY-INPUT FOR INPUT                               ENR07820
078300     OPEN INPUT  ACTIVITY-INPUT.                                  ENR07830
078400*    OPENS USER-MASTER FOR INPUT                                  ENR07840
078500     OPEN INPUT  USER-MASTER.                                     ENR07850
078600*    OPENS AIRQUAL-MASTER FOR INPUT                               ENR07860
078700     OPEN INPUT  AIRQUAL-MASTER.                                  ENR07870
078800*    OPENS WEATHER-MASTER FOR INPUT                               ENR07880
078900     OPEN INPUT  WEATHER-MASTER.                                  ENR07890
079000*    OPENS DAILY-RECORD-OUT FOR OUTPUT                            ENR07900
079100     OPEN OUTPUT DAILY-RECORD-OUT.                                ENR07910
079200*    OPENS WEATHER-LOG-OUT FOR OUTPUT                             ENR07920
079300     OPEN OUTPUT WEATHER-LOG-OUT.                                 ENR07930
079400*    OPENS PRESCRIPTION-OUT FOR OUTPUT                            ENR07940
079500     OPEN OUTPUT PRESCRIPTION-OUT.                                ENR07950
079600*    OPENS SUMMARY-REPORT FOR OUTPUT                              ENR07960
079700     OPEN OUTPUT SUMMARY-REPORT.                                  ENR07970
079800 005-EXIT.                                                        ENR07980
079900     EXIT.                                                        ENR07990
080000                                                                  ENR08000
080100*    RUN DATE FOR THE REPORT HEADING.  YY < 50 IS TREATED AS 20XX ENR08010
080200*    - SEE THE Y2K ENTRY IN THE MODIFICATION LOG ABOVE.           ENR08020
080300 008-DETERMINE-RUN-DATE.                                          ENR08030
080400*    ACCEPTS WS-CUR-DATE-6 FROM THE SYSTEM                        ENR08040
080500     ACCEPT WS-CUR-DATE-6 FROM DATE.                              ENR08050
080600*    TESTS WHETHER WS-CUR-YY < 50                                 ENR08060
080700     IF WS-CUR-YY < 50                                            ENR08070
080800*    MOVES 20 TO WS-RUN-CENTURY                                   ENR08080
080900         MOVE 20 TO WS-RUN-CENTURY                                ENR08090
081000     ELSE                                                         ENR08100
081100*    MOVES 19 TO WS-RUN-CENTURY                                   ENR08110
081200         MOVE 19 TO WS-RUN-CENTURY                                ENR08120
081300     END-IF.                                                      ENR08130
081400*    MOVES WS-CUR-YY TO WS-RUN-YY                                 ENR08140
081500     MOVE WS-CUR-YY TO WS-RUN-YY.                                 ENR08150
081600*    MOVES WS-CUR-MM TO WS-RUN-MM                                 ENR08160
081700     MOVE WS-CUR-MM TO WS-RUN-MM.                                 ENR08170
081800*    MOVES WS-CUR-DD TO WS-RUN-DD                                 ENR08180
081900     MOVE WS-CUR-DD TO WS-RUN-DD.                                 ENR08190
082000 008-EXIT.                                                        ENR08200
082100     EXIT.                                                        ENR08210
082200                                                                  ENR08220
082300*    CLASSIC LOOK-AHEAD LOAD LOOP - 012-READ-USER IS PERFORMED    ENR08230
082400*    ONCE BEFORE THIS PARAGRAPH IS EVER ENTERED (SEE HOUSEKEEPING)ENR08240
082500*    AND ONCE AGAIN AT THE BOTTOM OF EVERY PASS, SO END-OF-USER-  ENR08250
082600*    FILE IS ALREADY SET BY THE TIME THE UNTIL TEST RUNS.         ENR08260
082700 010-LOAD-USER-TABLE.                                             ENR08270
082800*    ADDS 1 TO USR-TAB-COUNT                                      ENR08280
082900     ADD 1 TO USR-TAB-COUNT.                                      ENR08290
083000*    MOVES USR-ID TO USR-TAB-ID(USR-TAB-COUNT)                    ENR08300
083100     MOVE USR-ID     TO USR-TAB-ID(USR-TAB-COUNT).                ENR08310
083200*    MOVES USR-ACTIVE TO USR-TAB-ACTIVE(USR-TAB-COUNT)            ENR08320
083300     MOVE USR-ACTIVE TO USR-TAB-ACTIVE(USR-TAB-COUNT).            ENR08330
083400*    PERFORMS 012-READ-USER                                       ENR08340
083500     PERFORM 012-READ-USER THRU 012-EXIT.                         ENR08350
083600 010-EXIT.                                                        ENR08360
083700     EXIT.                                                        ENR08370
083800                                                                  ENR08380
083900*    READ USER-MASTER INTO THE COPYBOOK LAYOUT, NOT DIRECTLY INTO ENR08390
084000*    USER-TABLE - USR-MASTER-REC IS THE INTERMEDIATE WORK AREA.   ENR08400
084100 012-READ-USER.                                                   ENR08410
084200*    READS THE NEXT USER-MASTER RECORD                            ENR08420
084300     READ USER-MASTER INTO USR-MASTER-REC                         ENR08430
084400         AT END                                                   ENR08440
084500*    MOVES '10' TO UMCODE                                         ENR08450
084600             MOVE '10' TO UMCODE                                  ENR08460
084700     END-READ.                                                    ENR08470
084800 012-EXIT.                                                        ENR08480
084900     EXIT.                                                        ENR08490
085000                                                                  ENR08500
085100*    AIR QUALITY VALUES STAY AS RAW TEXT HERE - THE NUMERIC EDIT  ENR08510
085200*    HAPPENS AT LOOKUP TIME, NOT WHEN THE TABLE IS LOADED.        ENR08520
085300 015-LOAD-AQ-TABLE.                                               ENR08530
085400*    ADDS 1 TO AQ-TAB-COUNT                                       ENR08540
085500     ADD 1 TO AQ-TAB-COUNT.                                       ENR08550
085600*    MOVES AQ-DISTRICT TO AQ-TAB-DISTRICT(AQ-TAB-COUNT)           ENR08560
085700     MOVE AQ-DISTRICT   TO AQ-TAB-DISTRICT(AQ-TAB-COUNT).         ENR08570
085800*    MOVES AQ-PM10-RAW TO AQ-TAB-PM10-RAW(AQ-TAB-COUNT)           ENR08580
085900     MOVE AQ-PM10-RAW   TO AQ-TAB-PM10-RAW(AQ-TAB-COUNT).         ENR08590
086000*    MOVES AQ-PM25-RAW TO AQ-TAB-PM25-RAW(AQ-TAB-COUNT)           ENR08600
086100     MOVE AQ-PM25-RAW   TO AQ-TAB-PM25-RAW(AQ-TAB-COUNT).         ENR08610
086200*    MOVES AQ-CAI-RAW TO AQ-TAB-CAI-RAW(AQ-TAB-COUNT)             ENR08620
086300     MOVE AQ-CAI-RAW    TO AQ-TAB-CAI-RAW(AQ-TAB-COUNT).          ENR08630
086400*    PERFORMS 017-READ-AQ                                         ENR08640
086500     PERFORM 017-READ-AQ THRU 017-EXIT.                           ENR08650
086600 015-EXIT.                                                        ENR08660
086700     EXIT.                                                        ENR08670
086800                                                                  ENR08680
086900*    SAME LOOK-AHEAD PATTERN AS 012-READ-USER ABOVE.              ENR08690
087000 017-READ-AQ.                                                     ENR08700
087100*    READS THE NEXT AIRQUAL-MASTER RECORD                         ENR08710
087200     READ AIRQUAL-MASTER INTO AQ-MASTER-REC                       ENR08720
087300         AT END                                                   ENR08730
087400*    MOVES '10' TO AQCODE                                         ENR08740
087500             MOVE '10' TO AQCODE                                  ENR08750
087600     END-READ.                                                    ENR08760
087700 017-EXIT.                                                        ENR08770
087800     EXIT.                                                        ENR08780
087900                                                                  ENR08790
088000*    WX-TAB-GRID-KEY IS NOT MOVED TO DIRECTLY - IT IS A REDEFINES ENR08800
088100*    OF WX-TAB-NX/WX-TAB-NY, SO SETTING THOSE TWO SETS IT.        ENR08810
088200 020-LOAD-WX-TABLE.                                               ENR08820
088300*    ADDS 1 TO WX-TAB-COUNT                                       ENR08830
088400     ADD 1 TO WX-TAB-COUNT.                                       ENR08840
088500*    MOVES WX-NX TO WX-TAB-NX(WX-TAB-COUNT)                       ENR08850
088600     MOVE WX-NX TO WX-TAB-NX(WX-TAB-COUNT).                       ENR08860
088700*    MOVES WX-NY TO WX-TAB-NY(WX-TAB-COUNT)                       ENR08870
088800     MOVE WX-NY TO WX-TAB-NY(WX-TAB-COUNT).                       ENR08880
088900*    TESTS WHETHER WX-TEMP-NEGATIVE                               ENR08890
089000     IF WX-TEMP-NEGATIVE                                          ENR08900
089100*    COMPUTES WX-TAB-TEMPERATURE(WX-TAB-COUNT)                    ENR08910
089200         COMPUTE WX-TAB-TEMPERATURE(WX-TAB-COUNT) =               ENR08920
089300             WX-TEMPERATURE-RAW * -1                              ENR08930
089400     ELSE                                                         ENR08940
089500         MOVE WX-TEMPERATURE-RAW TO                               ENR08950
089600             WX-TAB-TEMPERATURE(WX-TAB-COUNT)                     ENR08960
089700     END-IF.                                                      ENR08970
089800*    MOVES WX-SKY-CODE TO WX-TAB-SKY-CODE(WX-TAB-COUNT)           ENR08980
089900     MOVE WX-SKY-CODE    TO WX-TAB-SKY-CODE(WX-TAB-COUNT).        ENR08990
090000*    MOVES WX-PRECIP-TYPE TO                                      ENR09000
090100*    WX-TAB-PRECIP-TYPE(WX-TAB-COUNT)                             ENR09010
090200     MOVE WX-PRECIP-TYPE TO WX-TAB-PRECIP-TYPE(WX-TAB-COUNT).     ENR09020
090300*    PERFORMS 022-READ-WX                                         ENR09030
090400     PERFORM 022-READ-WX THRU 022-EXIT.                           ENR09040
090500 020-EXIT.                                                        ENR09050
090600     EXIT.                                                        ENR09060
090700                                                                  ENR09070
090800*    SAME LOOK-AHEAD PATTERN AS 012-READ-USER ABOVE.              ENR09080
090900 022-READ-WX.                                                     ENR09090
091000*    READS THE NEXT WEATHER-MASTER RECORD                         ENR09100
091100     READ WEATHER-MASTER INTO WX-MASTER-REC                       ENR09110
091200         AT END                                                   ENR09120
091300*    MOVES '10' TO WXCODE                                         ENR09130
091400             MOVE '10' TO WXCODE                                  ENR09140
091500     END-READ.                                                    ENR09150
091600 022-EXIT.                                                        ENR09160
091700     EXIT.                                                        ENR09170
091800                                                                  ENR09180
091900*    HEADING LINES ONLY - DETAIL LINES ARE PRINTED AS EACH RECORD ENR09190
092000*    IS WRITTEN (SEE 800-WRITE-REPORT-DETAIL).  PAGE-NUM AND      ENR09200
092100*    LINE-COUNT ARE SET HERE SO THE FIRST DETAIL LINE STARTS      ENR09210
092200*    CLEAN ON PAGE 1.                                             ENR09220
092300 030-WRITE-REPORT-HEADERS.                                        ENR09230
092400*    MOVES WS-RUN-MM TO HL1-MONTH                                 ENR09240
092500     MOVE WS-RUN-MM            TO HL1-MONTH.                      ENR09250
092600*    MOVES WS-RUN-DD TO HL1-DAY                                   ENR09260
092700     MOVE WS-RUN-DD            TO HL1-DAY.                        ENR09270
092800*    MOVES WS-RUN-CENTURY TO HL1-YEAR(1:2)                        ENR09280
092900     MOVE WS-RUN-CENTURY       TO HL1-YEAR(1:2).                  ENR09290
093000*    MOVES WS-RUN-YY TO HL1-YEAR(3:2)                             ENR09300
093100     MOVE WS-RUN-YY            TO HL1-YEAR(3:2).                  ENR09310
093200                                                                  ENR09320
093300*    MOVES 1 TO PAGE-NUM                                          ENR09330
093400     MOVE 1                    TO PAGE-NUM.                       ENR09340
093500*    MOVES PAGE-NUM TO HL1-PAGE-NUMBER                            ENR09350
093600     MOVE PAGE-NUM             TO HL1-PAGE-NUMBER.                ENR09360
093700                                                                  ENR09370
093800*    MOVES HEADER-LINE1 TO RPT-REC                                ENR09380
093900     MOVE HEADER-LINE1         TO RPT-REC.                        ENR09390
094000*    WRITES RPT-REC                                               ENR09400
094100     WRITE RPT-REC AFTER ADVANCING C01.                           ENR09410
094200*    MOVES BLANK-LINE TO RPT-REC                                  ENR09420
094300     MOVE BLANK-LINE           TO RPT-REC.                        ENR09430
094400*    WRITES RPT-REC                                               ENR09440
094500     WRITE RPT-REC.                                               ENR09450
094600*    MOVES HEADER-LINE2 TO RPT-REC                                ENR09460
094700     MOVE HEADER-LINE2         TO RPT-REC.                        ENR09470
094800*    WRITES RPT-REC                                               ENR09480
094900     WRITE RPT-REC.                                               ENR09490
095000*    MOVES BLANK-LINE TO RPT-REC                                  ENR09500
095100     MOVE BLANK-LINE           TO RPT-REC.                        ENR09510
095200*    WRITES RPT-REC                                               ENR09520
095300     WRITE RPT-REC.                                               ENR09530
095400                                                                  ENR09540
095500*    ADDS 1 TO PAGE-NUM                                           ENR09550
095600     ADD 1 TO PAGE-NUM.                                           ENR09560
095700*    MOVES ZERO TO LINE-COUNT                                     ENR09570
095800     MOVE ZERO TO LINE-COUNT.                                     ENR09580
095900*    ADDS 4 TO LINE-COUNT                                         ENR09590
096000     ADD 4 TO LINE-COUNT.                                         ENR09600
096100 030-EXIT.                                                        ENR09610
096200     EXIT.                                                        ENR09620
096300                                                                  ENR09630
096400*    ONE PASS OF THIS PARAGRAPH PER ACTIVITY LOG: VALIDATE AND    ENR09640
096500*    REJECT, EDIT THE LEVEL FIELDS, COPY THE SURVIVING FIELDS TO  ENR09650
096600*    THE DAILY RECORD, ENRICH WITH WEATHER/AIR QUALITY, SCORE AND ENR09660
096700*    CLASSIFY, THEN WRITE THE THREE OUTPUT RECORDS AND THE REPORT ENR09670
096800*    DETAIL LINE BEFORE READING THE NEXT ACTIVITY LOG.            ENR09680
096900 100-MAINLINE.                                                    ENR09690
097000*    REJECT WHEN THE USER ID IS UNKNOWN OR NOT ACTIVE             ENR09700
097100     PERFORM 200-VALIDATE-USER THRU 200-EXIT.                     ENR09710
097200*    TESTS WHETHER NOT USER-IS-VALID                              ENR09720
097300     IF NOT USER-IS-VALID                                         ENR09730
097400*    ADDS 1 TO RECORDS-REJECTED                                   ENR09740
097500         ADD 1 TO RECORDS-REJECTED                                ENR09750
097600         PERFORM 110-READ-ACTIVITY THRU 110-EXIT                  ENR09760
097700         GO TO 100-EXIT                                           ENR09770
097800     END-IF.                                                      ENR09780
097900                                                                  ENR09790
098000*    PERFORMS 210-EDIT-LEVELS                                     ENR09800
098100     PERFORM 210-EDIT-LEVELS THRU 210-EXIT.                       ENR09810
098200                                                                  ENR09820
098300*    FIELDS THAT PASS THROUGH UNCHANGED FROM THE ACTIVITY LOG TO  ENR09830
098400*    THE DAILY RECORD - TIME PERIOD, TRANSPORT MODE AND LOCATION  ENR09840
098500*    ARE FILLED IN BY THE PARAGRAPHS BELOW INSTEAD.               ENR09850
098600     MOVE ACT-USER-ID            TO DR-USER-ID.                   ENR09860
098700*    MOVES ACT-RECORD-DATE TO DR-RECORD-DATE                      ENR09870
098800     MOVE ACT-RECORD-DATE        TO DR-RECORD-DATE.               ENR09880
098900*    MOVES ACT-EMOTION-LEVEL TO DR-EMOTION-LEVEL                  ENR09890
099000     MOVE ACT-EMOTION-LEVEL      TO DR-EMOTION-LEVEL.             ENR09900
099100*    MOVES ACT-CONVERSATION-LEVEL TO DR-CONVERSATION-LEVEL        ENR09910
099200     MOVE ACT-CONVERSATION-LEVEL TO DR-CONVERSATION-LEVEL.        ENR09920
099300*    MOVES ACT-MEETING-COUNT TO DR-MEETING-COUNT                  ENR09930
099400     MOVE ACT-MEETING-COUNT      TO DR-MEETING-COUNT.             ENR09940
099500*    MOVES ACT-CONGESTION-LEVEL TO DR-CONGESTION-LEVEL            ENR09950
099600     MOVE ACT-CONGESTION-LEVEL   TO DR-CONGESTION-LEVEL.          ENR09960
099700*    MOVES ACT-LOCATION TO DR-LOCATION                            ENR09970
099800     MOVE ACT-LOCATION           TO DR-LOCATION.                  ENR09980
099900*    MOVES ACT-JOURNAL TO DR-JOURNAL                              ENR09990
100000     MOVE ACT-JOURNAL            TO DR-JOURNAL.                   ENR10000
100100                                                                  ENR10010
100200*    TIME PERIOD AND TRANSPORT MODE DO NOT DEPEND ON THE WEATHER  ENR10020
100300*    ENRICHMENT OR EACH OTHER, SO THEY RUN BEFORE IT; THE SCORING ENR10030
100400*    PARAGRAPHS RUN AFTER BECAUSE 520 NEEDS THE WEATHER LOG BUILT ENR10040
100500*    BY 400 AND 510 NEEDS THE EDITED CONGESTION LEVEL FROM 210.   ENR10050
100600     PERFORM 300-DETERMINE-TIME-PERIOD THRU 300-EXIT.             ENR10060
100700*    PERFORMS 310-NORMALIZE-TRANSPORT                             ENR10070
100800     PERFORM 310-NORMALIZE-TRANSPORT   THRU 310-EXIT.             ENR10080
100900*    PERFORMS 400-ENRICH-WEATHER                                  ENR10090
101000     PERFORM 400-ENRICH-WEATHER        THRU 400-EXIT.             ENR10100
101100*    PERFORMS 500-CALC-SOCIAL-SCORE                               ENR10110
101200     PERFORM 500-CALC-SOCIAL-SCORE     THRU 500-EXIT.             ENR10120
101300*    PERFORMS 510-CALC-MOVEMENT-SCORE                             ENR10130
101400     PERFORM 510-CALC-MOVEMENT-SCORE   THRU 510-EXIT.             ENR10140
101500*    PERFORMS 520-CALC-WEATHER-SCORE                              ENR10150
101600     PERFORM 520-CALC-WEATHER-SCORE    THRU 520-EXIT.             ENR10160
101700*    PERFORMS 530-CALC-ENERGY-SCORE                               ENR10170
101800     PERFORM 530-CALC-ENERGY-SCORE     THRU 530-EXIT.             ENR10180
101900*    PERFORMS 540-CLASSIFY-ENERGY-LEVEL                           ENR10190
102000     PERFORM 540-CLASSIFY-ENERGY-LEVEL THRU 540-EXIT.             ENR10200
102100                                                                  ENR10210
102200*    DR-RECORD-ID IS A SURROGATE KEY, NOT CARRIED ON THE INPUT -  ENR10220
102300*    ALL THREE OUTPUT RECORDS FOR THIS ACTIVITY LOG SHARE IT.     ENR10230
102400     ADD 1 TO NEXT-RECORD-ID.                                     ENR10240
102500*    MOVES NEXT-RECORD-ID TO DR-RECORD-ID                         ENR10250
102600     MOVE NEXT-RECORD-ID TO DR-RECORD-ID.                         ENR10260
102700                                                                  ENR10270
102800*    PERFORMS 550-ASSIGN-PRESCRIPTION                             ENR10280
102900     PERFORM 550-ASSIGN-PRESCRIPTION THRU 550-EXIT.               ENR10290
103000                                                                  ENR10300
103100*    WRITE THE THREE OUTPUTS, ROLL THE RUN TOTALS, PRINT THE      ENR10310
103200*    DETAIL LINE, THEN MOVE ON TO THE NEXT ACTIVITY LOG.          ENR10320
103300     PERFORM 600-WRITE-DAILY-RECORD THRU 600-EXIT.                ENR10330
103400*    PERFORMS 610-WRITE-WEATHER-LOG                               ENR10340
103500     PERFORM 610-WRITE-WEATHER-LOG  THRU 610-EXIT.                ENR10350
103600*    PERFORMS 620-WRITE-PRESCRIPTION                              ENR10360
103700     PERFORM 620-WRITE-PRESCRIPTION THRU 620-EXIT.                ENR10370
103800*    PERFORMS 700-ACCUMULATE-TOTALS                               ENR10380
103900     PERFORM 700-ACCUMULATE-TOTALS  THRU 700-EXIT.                ENR10390
104000*    PERFORMS 800-WRITE-REPORT-DETAIL                             ENR10400
104100     PERFORM 800-WRITE-REPORT-DETAIL THRU 800-EXIT.               ENR10410
104200                                                                  ENR10420
104300*    PERFORMS 110-READ-ACTIVITY                                   ENR10430
104400     PERFORM 110-READ-ACTIVITY THRU 110-EXIT.                     ENR10440
104500 100-EXIT.                                                        ENR10450
104600     EXIT.                                                        ENR10460
104700                                                                  ENR10470
104800*    SEQUENTIAL READ OF THE ACTIVITY LOG TRANSACTION FILE.  THE   ENR10480
104900*    AT-END GO TO SKIPS STRAIGHT PAST THE RECORDS-READ ADD SO A   ENR10490
105000*    PHANTOM RECORD IS NEVER COUNTED AS READ.                     ENR10500
105100 110-READ-ACTIVITY.                                               ENR10510
105200*    READS THE NEXT ACTIVITY-INPUT RECORD                         ENR10520
105300     READ ACTIVITY-INPUT INTO ACT-INPUT-REC                       ENR10530
105400         AT END                                                   ENR10540
105500*    MOVES 'N' TO MORE-RECORDS-SW                                 ENR10550
105600             MOVE 'N' TO MORE-RECORDS-SW                          ENR10560
105700             GO TO 110-EXIT                                       ENR10570
105800     END-READ.                                                    ENR10580
105900*    ADDS 1 TO RECORDS-READ                                       ENR10590
106000     ADD 1 TO RECORDS-READ.                                       ENR10600
106100 110-EXIT.                                                        ENR10610
106200     EXIT.                                                        ENR10620
106300                                                                  ENR10630
106400*    A RECORD IS REJECTED WHEN THE USER ID IS NOT ON THE USER     ENR10640
106500*    MASTER, OR THE USER IS MARKED INACTIVE.                      ENR10650
106600 200-VALIDATE-USER.                                               ENR10660
106700*    SETS USR-IDX TO 1                                            ENR10670
106800     SET USR-IDX TO 1.                                            ENR10680
106900*    MOVES 'N' TO WS-USER-FOUND-SW                                ENR10690
107000     MOVE 'N' TO WS-USER-FOUND-SW.                                ENR10700
107100*    SEARCH USR-TAB-ENTRY                                         ENR10710
107200     SEARCH USR-TAB-ENTRY                                         ENR10720
107300         AT END                                                   ENR10730
107400*    MOVES 'N' TO WS-USER-FOUND-SW                                ENR10740
107500             MOVE 'N' TO WS-USER-FOUND-SW                         ENR10750
107600         WHEN USR-TAB-ID(USR-IDX) = ACT-USER-ID                   ENR10760
107700*    MOVES 'Y' TO WS-USER-FOUND-SW                                ENR10770
107800             MOVE 'Y' TO WS-USER-FOUND-SW                         ENR10780
107900     END-SEARCH.                                                  ENR10790
108000                                                                  ENR10800
108100*    TESTS WHETHER USER-WAS-FOUND AND                             ENR10810
108200*    USR-TAB-ACTIVE(USR-IDX) = 'Y'                                ENR10820
108300     IF USER-WAS-FOUND AND USR-TAB-ACTIVE(USR-IDX) = 'Y'          ENR10830
108400*    MOVES 'Y' TO WS-USER-VALID-SW                                ENR10840
108500         MOVE 'Y' TO WS-USER-VALID-SW                             ENR10850
108600     ELSE                                                         ENR10860
108700*    MOVES 'N' TO WS-USER-VALID-SW                                ENR10870
108800         MOVE 'N' TO WS-USER-VALID-SW                             ENR10880
108900     END-IF.                                                      ENR10890
109000 200-EXIT.                                                        ENR10900
109100     EXIT.                                                        ENR10910
109200                                                                  ENR10920
109300*    EMOTION AND CONVERSATION LEVELS OUTSIDE 1-5 ARE TREATED AS   ENR10930
109400*    MISSING (ZERO).  CONGESTION DEFAULTS TO THE MID-POINT, 3, SO ENR10940
109500*    A MISSING READING NEITHER HELPS NOR HURTS THE MOVEMENT SCORE.ENR10950
109600*    MEETING COUNT IS UNSIGNED ON INPUT BUT IS RE-EDITED HERE IN  ENR10960
109700*    CASE A BAD FEED SLIPS NON-NUMERIC DATA PAST THE CARRIER.     ENR10970
109800 210-EDIT-LEVELS.                                                 ENR10980
109900*    TESTS WHETHER ACT-EMOTION-LEVEL < 1 OR                       ENR10990
110000*    ACT-EMOTION-LEVEL > 5                                        ENR11000
110100     IF ACT-EMOTION-LEVEL < 1 OR ACT-EMOTION-LEVEL > 5            ENR11010
110200*    MOVES 0 TO ACT-EMOTION-LEVEL                                 ENR11020
110300         MOVE 0 TO ACT-EMOTION-LEVEL                              ENR11030
110400     END-IF.                                                      ENR11040
110500*    TESTS WHETHER ACT-CONVERSATION-LEVEL < 1 OR                  ENR11050
110600*    ACT-CONVERSATION-LEVEL > 5                                   ENR11060
110700     IF ACT-CONVERSATION-LEVEL < 1 OR ACT-CONVERSATION-LEVEL > 5  ENR11070
110800*    MOVES 0 TO ACT-CONVERSATION-LEVEL                            ENR11080
110900         MOVE 0 TO ACT-CONVERSATION-LEVEL                         ENR11090
111000     END-IF.                                                      ENR11100
111100*    TESTS WHETHER ACT-CONGESTION-LEVEL < 1 OR                    ENR11110
111200*    ACT-CONGESTION-LEVEL > 5                                     ENR11120
111300     IF ACT-CONGESTION-LEVEL < 1 OR ACT-CONGESTION-LEVEL > 5      ENR11130
111400*    MOVES 3 TO ACT-CONGESTION-LEVEL                              ENR11140
111500         MOVE 3 TO ACT-CONGESTION-LEVEL                           ENR11150
111600     END-IF.                                                      ENR11160
111700*    TESTS WHETHER ACT-MEETING-COUNT IS NOT NUMERIC               ENR11170
111800     IF ACT-MEETING-COUNT IS NOT NUMERIC                          ENR11180
111900*    MOVES 0 TO ACT-MEETING-COUNT                                 ENR11190
112000         MOVE 0 TO ACT-MEETING-COUNT                              ENR11200
112100     END-IF.                                                      ENR11210
112200 210-EXIT.                                                        ENR11220
112300     EXIT.                                                        ENR11230
112400                                                                  ENR11240
112500*    FOUR TIME BANDS OFF THE 24-HOUR RECORD-HOUR.  NOTE THE SPEC  ENR11250
112600*    CALLS THE NOON BAND "HOON", NOT "AFTERNOON" - THAT SPELLING  ENR11260
112700*    IS INTENTIONAL, CARRIED OVER FROM THE ORIGINAL REQUEST.      ENR11270
112800 300-DETERMINE-TIME-PERIOD.                                       ENR11280
112900*    EVALUATES TRUE                                               ENR11290
113000     EVALUATE TRUE                                                ENR11300
113100         WHEN ACT-RECORD-HOUR >= 6  AND ACT-RECORD-HOUR <= 11     ENR11310
113200             MOVE 'MORNING ' TO DR-TIME-PERIOD                    ENR11320
113300         WHEN ACT-RECORD-HOUR >= 12 AND ACT-RECORD-HOUR <= 17     ENR11330
113400             MOVE 'HOON    ' TO DR-TIME-PERIOD                    ENR11340
113500         WHEN ACT-RECORD-HOUR >= 18 AND ACT-RECORD-HOUR <= 21     ENR11350
113600             MOVE 'EVENING ' TO DR-TIME-PERIOD                    ENR11360
113700         WHEN OTHER                                               ENR11370
113800             MOVE 'NIGHT   ' TO DR-TIME-PERIOD                    ENR11380
113900     END-EVALUATE.                                                ENR11390
114000 300-EXIT.                                                        ENR11400
114100     EXIT.                                                        ENR11410
114200                                                                  ENR11420
114300*    TRANSPORT MODE IS FOLDED TO UPPER CASE BEFORE THE COMPARE -  ENR11430
114400*    NO FUNCTION UPPER-CASE ON THIS COMPILER - INSPECT CONVERTING ENR11440
114500*    IS USED INSTEAD.  AN UNKNOWN MODE DEFAULTS TO WALK.          ENR11450
114600 310-NORMALIZE-TRANSPORT.                                         ENR11460
114700*    MOVES ACT-TRANSPORT-MODE TO WS-TRANSPORT-UPPER               ENR11470
114800     MOVE ACT-TRANSPORT-MODE TO WS-TRANSPORT-UPPER.               ENR11480
114900*    INSPECT WS-TRANSPORT-UPPER                                   ENR11490
115000     INSPECT WS-TRANSPORT-UPPER                                   ENR11500
115100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       ENR11510
115200*    EVALUATES WS-TRANSPORT-UPPER                                 ENR11520
115300     EVALUATE WS-TRANSPORT-UPPER                                  ENR11530
115400         WHEN SPACES                                              ENR11540
115500*    MOVES 'SUBWAY' TO DR-TRANSPORT-MODE                          ENR11550
115600             MOVE 'SUBWAY' TO DR-TRANSPORT-MODE                   ENR11560
115700         WHEN 'SUBWAY'                                            ENR11570
115800*    MOVES 'SUBWAY' TO DR-TRANSPORT-MODE                          ENR11580
115900             MOVE 'SUBWAY' TO DR-TRANSPORT-MODE                   ENR11590
116000         WHEN 'BUS   '                                            ENR11600
116100             MOVE 'BUS   ' TO DR-TRANSPORT-MODE                   ENR11610
116200         WHEN 'WALK  '                                            ENR11620
116300             MOVE 'WALK  ' TO DR-TRANSPORT-MODE                   ENR11630
116400         WHEN OTHER                                               ENR11640
116500             MOVE 'WALK  ' TO DR-TRANSPORT-MODE                   ENR11650
116600     END-EVALUATE.                                                ENR11660
116700 310-EXIT.                                                        ENR11670
116800     EXIT.                                                        ENR11680
116900                                                                  ENR11690
117000*    DISTRICT DEFAULTS TO JUNGGU WHEN THE ACTIVITY LOG DID NOT    ENR11700
117100*    CARRY A LOCATION.                                            ENR11710
117200 400-ENRICH-WEATHER.                                              ENR11720
117300*    TESTS WHETHER ACT-LOCATION = SPACES                          ENR11730
117400     IF ACT-LOCATION = SPACES                                     ENR11740
117500*    MOVES 'JUNGGU' TO WS-WEATHER-DISTRICT                        ENR11750
117600         MOVE 'JUNGGU' TO WS-WEATHER-DISTRICT                     ENR11760
117700     ELSE                                                         ENR11770
117800*    MOVES ACT-LOCATION TO WS-WEATHER-DISTRICT                    ENR11780
117900         MOVE ACT-LOCATION TO WS-WEATHER-DISTRICT                 ENR11790
118000     END-IF.                                                      ENR11800
118100*    PERFORMS 410-LOOKUP-AIR-QUALITY                              ENR11810
118200     PERFORM 410-LOOKUP-AIR-QUALITY THRU 410-EXIT.                ENR11820
118300*    PERFORMS 420-MAP-DISTRICT-COORD                              ENR11830
118400     PERFORM 420-MAP-DISTRICT-COORD THRU 420-EXIT.                ENR11840
118500*    PERFORMS 430-LOOKUP-WEATHER-OBS                              ENR11850
118600     PERFORM 430-LOOKUP-WEATHER-OBS THRU 430-EXIT.                ENR11860
118700*    PERFORMS 440-BUILD-WEATHER-LOG                               ENR11870
118800     PERFORM 440-BUILD-WEATHER-LOG  THRU 440-EXIT.                ENR11880
118900 400-EXIT.                                                        ENR11890
119000     EXIT.                                                        ENR11900
119100                                                                  ENR11910
119200*    IF THE DISTRICT IS NOT ON THE MASTER, OR ANY ONE OF ITS      ENR11920
119300*    PM10/PM2.5/CAI READINGS IS UNUSABLE, ALL THREE DEFAULT       ENR11930
119400*    TOGETHER (30/15/50) AND THE RECORD IS FLAGGED MOCK.          ENR11940
119500 410-LOOKUP-AIR-QUALITY.                                          ENR11950
119600*    MOVES 'N' TO WS-MOCK-SW                                      ENR11960
119700     MOVE 'N' TO WS-MOCK-SW.                                      ENR11970
119800*    MOVES 'N' TO WS-AQ-FOUND-SW                                  ENR11980
119900     MOVE 'N' TO WS-AQ-FOUND-SW.                                  ENR11990
120000*    SETS AQ-IDX TO 1                                             ENR12000
120100     SET AQ-IDX TO 1.                                             ENR12010
120200*    SEARCH AQ-TAB-ENTRY                                          ENR12020
120300     SEARCH AQ-TAB-ENTRY                                          ENR12030
120400         AT END                                                   ENR12040
120500             CONTINUE                                             ENR12050
120600         WHEN AQ-TAB-DISTRICT(AQ-IDX) = WS-WEATHER-DISTRICT       ENR12060
120700*    MOVES 'Y' TO WS-AQ-FOUND-SW                                  ENR12070
120800             MOVE 'Y' TO WS-AQ-FOUND-SW                           ENR12080
120900     END-SEARCH.                                                  ENR12090
121000                                                                  ENR12100
121100*    TESTS WHETHER AQ-WAS-FOUND                                   ENR12110
121200     IF AQ-WAS-FOUND                                              ENR12120
121300*    PERFORMS 412-VALIDATE-AQ-VALUE                               ENR12130
121400         PERFORM 412-VALIDATE-AQ-VALUE THRU 412-EXIT              ENR12140
121500     ELSE                                                         ENR12150
121600*    MOVES 'N' TO WS-AQ-USABLE-SW                                 ENR12160
121700         MOVE 'N' TO WS-AQ-USABLE-SW                              ENR12170
121800     END-IF.                                                      ENR12180
121900                                                                  ENR12190
122000*    TESTS WHETHER AQ-WAS-FOUND AND AQ-VALUES-USABLE              ENR12200
122100     IF AQ-WAS-FOUND AND AQ-VALUES-USABLE                         ENR12210
122200*    MOVES WS-PM10-WORK TO WS-PM10                                ENR12220
122300         MOVE WS-PM10-WORK TO WS-PM10                             ENR12230
122400         MOVE WS-PM25-WORK TO WS-PM25                             ENR12240
122500         MOVE WS-CAI-WORK  TO WS-CAI                              ENR12250
122600     ELSE                                                         ENR12260
122700*    MOVES 30 TO WS-PM10                                          ENR12270
122800         MOVE 30 TO WS-PM10                                       ENR12280
122900         MOVE 15 TO WS-PM25                                       ENR12290
123000         MOVE 50 TO WS-CAI                                        ENR12300
123100         MOVE 'Y' TO WS-MOCK-SW                                   ENR12310
123200     END-IF.                                                      ENR12320
123300                                                                  ENR12330
123400*    A REAL READING THAT JUST HAPPENS TO MATCH THE DEFAULT TRIPLE ENR12340
123500*    (30/15/50) IS INDISTINGUISHABLE FROM A DEFAULTED ONE DOWN-   ENR12350
123600*    STREAM, SO ENRG-015 BELOW FLAGS IT MOCK HERE AS WELL.        ENR12360
123700     IF WS-PM10 = 30 AND WS-PM25 = 15 AND WS-CAI = 50             ENR12370
123800*    MOVES 'Y' TO WS-MOCK-SW                                      ENR12380
123900         MOVE 'Y' TO WS-MOCK-SW                                   ENR12390
124000     END-IF.                                                      ENR12400
124100 410-EXIT.                                                        ENR12410
124200     EXIT.                                                        ENR12420
124300                                                                  ENR12430
124400*    IS NUMERIC IS FALSE FOR A BLANK FIELD AND FOR ONE HOLDING A  ENR12440
124500*    "-" SENTINEL, SO ONE TEST COVERS BOTH MISSING-VALUE CASES.   ENR12450
124600*    A GENUINE NEGATIVE READING LIKE "-005" STILL PASSES IS       ENR12460
124700*    NUMERIC ON THIS UNSIGNED DISPLAY FIELD, SO THE (1:1) = '-'   ENR12470
124800*    TEST BELOW IS ALSO REQUIRED BEFORE THE MOVE INTO THE         ENR12480
124900*    UNSIGNED WORK FIELD (ENRG-021) - SPEC TREATS A NEGATIVE      ENR12490
125000*    READING AS MISSING TOO.                                      ENR12500
125100 412-VALIDATE-AQ-VALUE.                                           ENR12510
125200*    MOVES 'Y' TO WS-AQ-USABLE-SW                                 ENR12520
125300     MOVE 'Y' TO WS-AQ-USABLE-SW.                                 ENR12530
125400*    TESTS WHETHER AQ-TAB-PM10-RAW(AQ-IDX) IS NUMERIC             ENR12540
125500     IF AQ-TAB-PM10-RAW(AQ-IDX) IS NUMERIC                        ENR12550
125600         AND AQ-TAB-PM10-RAW(AQ-IDX) (1:1) NOT = '-'              ENR12560
125700         MOVE AQ-TAB-PM10-RAW(AQ-IDX) TO WS-PM10-WORK             ENR12570
125800     ELSE                                                         ENR12580
125900*    MOVES 'N' TO WS-AQ-USABLE-SW                                 ENR12590
126000         MOVE 'N' TO WS-AQ-USABLE-SW                              ENR12600
126100     END-IF.                                                      ENR12610
126200*    TESTS WHETHER AQ-TAB-PM25-RAW(AQ-IDX) IS NUMERIC             ENR12620
126300     IF AQ-TAB-PM25-RAW(AQ-IDX) IS NUMERIC                        ENR12630
126400         AND AQ-TAB-PM25-RAW(AQ-IDX) (1:1) NOT = '-'              ENR12640
126500         MOVE AQ-TAB-PM25-RAW(AQ-IDX) TO WS-PM25-WORK             ENR12650
126600     ELSE                                                         ENR12660
126700*    MOVES 'N' TO WS-AQ-USABLE-SW                                 ENR12670
126800         MOVE 'N' TO WS-AQ-USABLE-SW                              ENR12680
126900     END-IF.                                                      ENR12690
127000*    TESTS WHETHER AQ-TAB-CAI-RAW(AQ-IDX) IS NUMERIC              ENR12700
127100     IF AQ-TAB-CAI-RAW(AQ-IDX) IS NUMERIC                         ENR12710
127200         AND AQ-TAB-CAI-RAW(AQ-IDX) (1:1) NOT = '-'               ENR12720
127300         MOVE AQ-TAB-CAI-RAW(AQ-IDX) TO WS-CAI-WORK               ENR12730
127400     ELSE                                                         ENR12740
127500*    MOVES 'N' TO WS-AQ-USABLE-SW                                 ENR12750
127600         MOVE 'N' TO WS-AQ-USABLE-SW                              ENR12760
127700     END-IF.                                                      ENR12770
127800 412-EXIT.                                                        ENR12780
127900     EXIT.                                                        ENR12790
128000                                                                  ENR12800
128100*    25 SEOUL DISTRICTS ARE MAPPED.  ANY OTHER LOCATION GETS THE  ENR12810
128200*    CITY-CENTER GRID POINT (60,127).                             ENR12820
128300 420-MAP-DISTRICT-COORD.                                          ENR12830
128400*    SETS DC-IDX TO 1                                             ENR12840
128500     SET DC-IDX TO 1.                                             ENR12850
128600*    MOVES 'N' TO WS-DC-FOUND-SW                                  ENR12860
128700     MOVE 'N' TO WS-DC-FOUND-SW.                                  ENR12870
128800*    SEARCH DC-ENTRY                                              ENR12880
128900     SEARCH DC-ENTRY                                              ENR12890
129000         AT END                                                   ENR12900
129100             CONTINUE                                             ENR12910
129200         WHEN DC-DISTRICT(DC-IDX) = WS-WEATHER-DISTRICT           ENR12920
129300*    MOVES 'Y' TO WS-DC-FOUND-SW                                  ENR12930
129400             MOVE 'Y' TO WS-DC-FOUND-SW                           ENR12940
129500     END-SEARCH.                                                  ENR12950
129600                                                                  ENR12960
129700*    TESTS WHETHER DC-WAS-FOUND                                   ENR12970
129800     IF DC-WAS-FOUND                                              ENR12980
129900*    MOVES DC-NX(DC-IDX) TO WS-GRID-NX                            ENR12990
130000         MOVE DC-NX(DC-IDX) TO WS-GRID-NX                         ENR13000
130100         MOVE DC-NY(DC-IDX) TO WS-GRID-NY                         ENR13010
130200     ELSE                                                         ENR13020
130300*    MOVES 60 TO WS-GRID-NX                                       ENR13030
130400         MOVE 60  TO WS-GRID-NX                                   ENR13040
130500         MOVE 127 TO WS-GRID-NY                                   ENR13050
130600     END-IF.                                                      ENR13060
130700 420-EXIT.                                                        ENR13070
130800     EXIT.                                                        ENR13080
130900                                                                  ENR13090
131000*    WHEN THE GRID POINT HAS NO OBSERVATION ON FILE, TEMPERATURE  ENR13100
131100*    DEFAULTS TO 21.0 (THE SCORE'S OWN COMFORT POINT) AND THE SKY ENR13110
131200*    CONDITION DEFAULTS TO OTHER.                                 ENR13120
131300 430-LOOKUP-WEATHER-OBS.                                          ENR13130
131400*    COMPUTES WS-SEARCH-GRID-KEY                                  ENR13140
131500     COMPUTE WS-SEARCH-GRID-KEY =                                 ENR13150
131600         WS-GRID-NX * 1000 + WS-GRID-NY.                          ENR13160
131700*    SETS WX-IDX TO 1                                             ENR13170
131800     SET WX-IDX TO 1.                                             ENR13180
131900*    MOVES 'N' TO WS-WX-FOUND-SW                                  ENR13190
132000     MOVE 'N' TO WS-WX-FOUND-SW.                                  ENR13200
132100*    SEARCH WX-TAB-ENTRY                                          ENR13210
132200     SEARCH WX-TAB-ENTRY                                          ENR13220
132300         AT END                                                   ENR13230
132400             CONTINUE                                             ENR13240
132500         WHEN WX-TAB-GRID-KEY(WX-IDX) = WS-SEARCH-GRID-KEY        ENR13250
132600*    MOVES 'Y' TO WS-WX-FOUND-SW                                  ENR13260
132700             MOVE 'Y' TO WS-WX-FOUND-SW                           ENR13270
132800     END-SEARCH.                                                  ENR13280
132900                                                                  ENR13290
133000*    TESTS WHETHER WX-WAS-FOUND                                   ENR13300
133100     IF WX-WAS-FOUND                                              ENR13310
133200*    MOVES WX-TAB-TEMPERATURE(WX-IDX) TO WS-TEMPERATURE           ENR13320
133300         MOVE WX-TAB-TEMPERATURE(WX-IDX) TO WS-TEMPERATURE        ENR13330
133400         PERFORM 432-MAP-CONDITION THRU 432-EXIT                  ENR13340
133500     ELSE                                                         ENR13350
133600*    MOVES 21.0 TO WS-TEMPERATURE                                 ENR13360
133700         MOVE 21.0     TO WS-TEMPERATURE                          ENR13370
133800         MOVE 'OTHER ' TO WS-CONDITION                            ENR13380
133900     END-IF.                                                      ENR13390
134000 430-EXIT.                                                        ENR13400
134100     EXIT.                                                        ENR13410
134200                                                                  ENR13420
134300*    PRECIPITATION OUTRANKS SKY CODE - RAIN OR SNOW FALLING THRU AENR13430
134400*    CLEAR SKY CODE IS STILL RAIN OR SNOW ON THE GROUND.          ENR13440
134500 432-MAP-CONDITION.                                               ENR13450
134600*    EVALUATES TRUE                                               ENR13460
134700     EVALUATE TRUE                                                ENR13470
134800         WHEN WX-TAB-PRECIP-TYPE(WX-IDX) = 1 OR                   ENR13480
134900             WX-TAB-PRECIP-TYPE(WX-IDX) = 2                       ENR13490
135000             MOVE 'RAIN  ' TO WS-CONDITION                        ENR13500
135100         WHEN WX-TAB-PRECIP-TYPE(WX-IDX) = 3                      ENR13510
135200             MOVE 'SNOW  ' TO WS-CONDITION                        ENR13520
135300         WHEN WX-TAB-SKY-CODE(WX-IDX) = 1                         ENR13530
135400             MOVE 'CLEAR ' TO WS-CONDITION                        ENR13540
135500         WHEN WX-TAB-SKY-CODE(WX-IDX) = 3 OR                      ENR13550
135600             WX-TAB-SKY-CODE(WX-IDX) = 4                          ENR13560
135700             MOVE 'CLOUDS' TO WS-CONDITION                        ENR13570
135800         WHEN OTHER                                               ENR13580
135900             MOVE 'OTHER ' TO WS-CONDITION                        ENR13590
136000     END-EVALUATE.                                                ENR13600
136100 432-EXIT.                                                        ENR13610
136200     EXIT.                                                        ENR13620
136300                                                                  ENR13630
136400*    A WEATHER LOG IS ALWAYS BUILT FOR AN ACCEPTED RECORD, SO THE ENR13640
136500*    "NO WEATHER LOG ON FILE" CASE IN THE WEATHER SCORE RULE NEVERENR13650
136600*    APPLIES TO THIS BATCH AND IS NOT CODED HERE.                 ENR13660
136700 440-BUILD-WEATHER-LOG.                                           ENR13670
136800*    ADDS 1 TO NEXT-WEATHER-LOG-ID                                ENR13680
136900     ADD 1 TO NEXT-WEATHER-LOG-ID.                                ENR13690
137000*    MOVES NEXT-WEATHER-LOG-ID TO WL-ID                           ENR13700
137100     MOVE NEXT-WEATHER-LOG-ID TO WL-ID.                           ENR13710
137200*    TESTS WHETHER MOCK-DATA-USED                                 ENR13720
137300     IF MOCK-DATA-USED                                            ENR13730
137400         STRING 'MOCK - ' DELIMITED BY SIZE                       ENR13740
137500             WS-WEATHER-DISTRICT DELIMITED BY SPACE               ENR13750
137600             INTO WL-LOCATION                                     ENR13760
137700     ELSE                                                         ENR13770
137800*    MOVES WS-WEATHER-DISTRICT TO WL-LOCATION                     ENR13780
137900         MOVE WS-WEATHER-DISTRICT TO WL-LOCATION                  ENR13790
138000     END-IF.                                                      ENR13800
138100*    MOVES WS-TEMPERATURE TO WL-TEMPERATURE                       ENR13810
138200     MOVE WS-TEMPERATURE TO WL-TEMPERATURE.                       ENR13820
138300*    MOVES WS-CONDITION TO WL-CONDITION                           ENR13830
138400     MOVE WS-CONDITION   TO WL-CONDITION.                         ENR13840
138500*    MOVES WS-PM10 TO WL-PM10                                     ENR13850
138600     MOVE WS-PM10        TO WL-PM10.                              ENR13860
138700*    MOVES WS-PM25 TO WL-PM25                                     ENR13870
138800     MOVE WS-PM25        TO WL-PM25.                              ENR13880
138900*    MOVES WS-CAI TO WL-AQI                                       ENR13890
139000     MOVE WS-CAI         TO WL-AQI.                               ENR13900
139100 440-EXIT.                                                        ENR13910
139200     EXIT.                                                        ENR13920
139300                                                                  ENR13930
139400*    EMOTION AND CONVERSATION LEVELS ARE PRORATED OFF 1-5, MEETINGENR13940
139500*    COUNT IS CAPPED AT 3 MEETINGS (30 POINTS), AND THE TOTAL IS  ENR13950
139600*    CLAMPED TO 0-100.  A ZERO LEVEL (EDITED OUT ABOVE) SCORES 0. ENR13960
139700 500-CALC-SOCIAL-SCORE.                                           ENR13970
139800*    COMPUTES WS-EMOTION-SCORE                                    ENR13980
139900     COMPUTE WS-EMOTION-SCORE =                                   ENR13990
140000         (ACT-EMOTION-LEVEL / 5) * 40.                            ENR14000
140100*    COMPUTES WS-CONVERSATION-SCORE                               ENR14010
140200     COMPUTE WS-CONVERSATION-SCORE =                              ENR14020
140300         (ACT-CONVERSATION-LEVEL / 5) * 30.                       ENR14030
140400                                                                  ENR14040
140500*    ACT-MEETING-COUNT RUNS 000-999 ON THE INPUT LAYOUT, SO THE   ENR14050
140600*    RAW COUNT*10 PRODUCT IS COMPUTED INTO A WIDER 5-DIGIT FIELD  ENR14060
140700*    FIRST (ENRG-017) - OTHERWISE A COUNT OF 100 OR MORE OVERFLOWSENR14070
140800*    THE OLD 3-DIGIT SCORE FIELD AND WRAPS PAST THE CAP TEST BELOWENR14080
140900*    INSTEAD OF BEING CAPPED BY IT.                               ENR14090
141000     COMPUTE WS-MEETING-SCORE-RAW = ACT-MEETING-COUNT * 10.       ENR14100
141100*    TESTS WHETHER WS-MEETING-SCORE-RAW > 30                      ENR14110
141200     IF WS-MEETING-SCORE-RAW > 30                                 ENR14120
141300*    MOVES 30 TO WS-MEETING-SCORE                                 ENR14130
141400         MOVE 30 TO WS-MEETING-SCORE                              ENR14140
141500     ELSE                                                         ENR14150
141600*    MOVES WS-MEETING-SCORE-RAW TO WS-MEETING-SCORE               ENR14160
141700         MOVE WS-MEETING-SCORE-RAW TO WS-MEETING-SCORE            ENR14170
141800     END-IF.                                                      ENR14180
141900*    COMPUTES WS-SOCIAL-SCORE                                     ENR14190
142000     COMPUTE WS-SOCIAL-SCORE = WS-EMOTION-SCORE +                 ENR14200
142100         WS-CONVERSATION-SCORE + WS-MEETING-SCORE.                ENR14210
142200*    TESTS WHETHER WS-SOCIAL-SCORE > 100                          ENR14220
142300     IF WS-SOCIAL-SCORE > 100                                     ENR14230
142400*    MOVES 100 TO WS-SOCIAL-SCORE                                 ENR14240
142500         MOVE 100 TO WS-SOCIAL-SCORE                              ENR14250
142600     END-IF.                                                      ENR14260
142700*    TESTS WHETHER WS-SOCIAL-SCORE < 0                            ENR14270
142800     IF WS-SOCIAL-SCORE < 0                                       ENR14280
142900*    MOVES 0 TO WS-SOCIAL-SCORE                                   ENR14290
143000         MOVE 0 TO WS-SOCIAL-SCORE                                ENR14300
143100     END-IF.                                                      ENR14310
143200 500-EXIT.                                                        ENR14320
143300     EXIT.                                                        ENR14330
143400                                                                  ENR14340
143500*    WALKERS START AT 100, SUBWAY RIDERS AT 85, BUS RIDERS AT 80. ENR14350
143600*    EACH CONGESTION POINT ABOVE 1 COSTS 5, SO A PACKED BUS (LEVELENR14360
143700*    5) SCORES NO LOWER THAN ZERO.                                ENR14370
143800 510-CALC-MOVEMENT-SCORE.                                         ENR14380
143900*    EVALUATES DR-TRANSPORT-MODE                                  ENR14390
144000     EVALUATE DR-TRANSPORT-MODE                                   ENR14400
144100         WHEN 'WALK  '                                            ENR14410
144200*    MOVES 100 TO WS-MOVEMENT-BASE                                ENR14420
144300             MOVE 100 TO WS-MOVEMENT-BASE                         ENR14430
144400         WHEN 'SUBWAY'                                            ENR14440
144500*    MOVES 85 TO WS-MOVEMENT-BASE                                 ENR14450
144600             MOVE 85  TO WS-MOVEMENT-BASE                         ENR14460
144700         WHEN 'BUS   '                                            ENR14470
144800*    MOVES 80 TO WS-MOVEMENT-BASE                                 ENR14480
144900             MOVE 80  TO WS-MOVEMENT-BASE                         ENR14490
145000     END-EVALUATE.                                                ENR14500
145100*    COMPUTES WS-MOVEMENT-PENALTY                                 ENR14510
145200     COMPUTE WS-MOVEMENT-PENALTY =                                ENR14520
145300         (ACT-CONGESTION-LEVEL - 1) * 5.                          ENR14530
145400*    COMPUTES WS-MOVEMENT-SCORE                                   ENR14540
145500     COMPUTE WS-MOVEMENT-SCORE =                                  ENR14550
145600         WS-MOVEMENT-BASE - WS-MOVEMENT-PENALTY.                  ENR14560
145700*    TESTS WHETHER WS-MOVEMENT-SCORE < 0                          ENR14570
145800     IF WS-MOVEMENT-SCORE < 0                                     ENR14580
145900*    MOVES 0 TO WS-MOVEMENT-SCORE                                 ENR14590
146000         MOVE 0 TO WS-MOVEMENT-SCORE                              ENR14600
146100     END-IF.                                                      ENR14610
146200 510-EXIT.                                                        ENR14620
146300     EXIT.                                                        ENR14630
146400                                                                  ENR14640
146500*    THE TEMPERATURE TERM IS A BELL CURVE CENTERED ON 21.0 DEGREESENR14650
146600*    - COMFORTABLE SPRING/FALL WEATHER - FALLING OFF AS THE DAY   ENR14660
146700*    RUNS HOTTER OR COLDER.  THIS COMPILER HAS NO FUNCTION EXP, SOENR14670
146800*    E IS CARRIED AS A LITERAL CONSTANT AND RAISED TO THE EXPONENTENR14680
146900*    WITH THE ** OPERATOR.                                        ENR14690
147000 520-CALC-WEATHER-SCORE.                                          ENR14700
147100*    COMPUTES WS-TEMP-DIFF                                        ENR14710
147200     COMPUTE WS-TEMP-DIFF = WS-TEMPERATURE - 21.                  ENR14720
147300*    COMPUTES WS-TEMP-DIFF-SQ                                     ENR14730
147400     COMPUTE WS-TEMP-DIFF-SQ = WS-TEMP-DIFF ** 2.                 ENR14740
147500*    COMPUTES WS-EXP-TERM                                         ENR14750
147600     COMPUTE WS-EXP-TERM = WS-TEMP-DIFF-SQ * -0.03.               ENR14760
147700*    COMPUTES WS-EXP-VALUE                                        ENR14770
147800     COMPUTE WS-EXP-VALUE =                                       ENR14780
147900         WS-EULER-CONSTANT ** WS-EXP-TERM.                        ENR14790
148000*    COMPUTES WS-TEMPERATURE-SCORE                                ENR14800
148100     COMPUTE WS-TEMPERATURE-SCORE = 33 * WS-EXP-VALUE.            ENR14810
148200                                                                  ENR14820
148300*    EVALUATES WS-CONDITION                                       ENR14830
148400     EVALUATE WS-CONDITION                                        ENR14840
148500         WHEN 'CLEAR '                                            ENR14850
148600*    MOVES 33 TO WS-CONDITION-SCORE                               ENR14860
148700             MOVE 33 TO WS-CONDITION-SCORE                        ENR14870
148800         WHEN 'CLOUDS'                                            ENR14880
148900*    MOVES 25 TO WS-CONDITION-SCORE                               ENR14890
149000             MOVE 25 TO WS-CONDITION-SCORE                        ENR14900
149100         WHEN 'RAIN  '                                            ENR14910
149200*    MOVES 18 TO WS-CONDITION-SCORE                               ENR14920
149300             MOVE 18 TO WS-CONDITION-SCORE                        ENR14930
149400         WHEN 'SNOW  '                                            ENR14940
149500*    MOVES 15 TO WS-CONDITION-SCORE                               ENR14950
149600             MOVE 15 TO WS-CONDITION-SCORE                        ENR14960
149700         WHEN OTHER                                               ENR14970
149800*    MOVES 25 TO WS-CONDITION-SCORE                               ENR14980
149900             MOVE 25 TO WS-CONDITION-SCORE                        ENR14990
150000     END-EVALUATE.                                                ENR15000
150100                                                                  ENR15010
150200*    COMPUTES WS-PM10-FACTOR                                      ENR15020
150300     COMPUTE WS-PM10-FACTOR = (WS-PM10 - 30) / 70.                ENR15030
150400*    TESTS WHETHER WS-PM10-FACTOR < 0                             ENR15040
150500     IF WS-PM10-FACTOR < 0                                        ENR15050
150600*    MOVES 0 TO WS-PM10-FACTOR                                    ENR15060
150700         MOVE 0 TO WS-PM10-FACTOR                                 ENR15070
150800     END-IF.                                                      ENR15080
150900*    COMPUTES WS-PM25-FACTOR                                      ENR15090
151000     COMPUTE WS-PM25-FACTOR = (WS-PM25 - 15) / 35.                ENR15100
151100*    TESTS WHETHER WS-PM25-FACTOR < 0                             ENR15110
151200     IF WS-PM25-FACTOR < 0                                        ENR15120
151300*    MOVES 0 TO WS-PM25-FACTOR                                    ENR15130
151400         MOVE 0 TO WS-PM25-FACTOR                                 ENR15140
151500     END-IF.                                                      ENR15150
151600*    COMPUTES WS-AIR-QUALITY-SCORE                                ENR15160
151700     COMPUTE WS-AIR-QUALITY-SCORE =                               ENR15170
151800         33 - (WS-PM10-FACTOR * 13 + WS-PM25-FACTOR * 20).        ENR15180
151900*    TESTS WHETHER WS-AIR-QUALITY-SCORE < 0                       ENR15190
152000     IF WS-AIR-QUALITY-SCORE < 0                                  ENR15200
152100*    MOVES 0 TO WS-AIR-QUALITY-SCORE                              ENR15210
152200         MOVE 0 TO WS-AIR-QUALITY-SCORE                           ENR15220
152300     END-IF.                                                      ENR15230
152400                                                                  ENR15240
152500*    COMPUTES WS-WEATHER-SCORE                                    ENR15250
152600     COMPUTE WS-WEATHER-SCORE =                                   ENR15260
152700         WS-TEMPERATURE-SCORE + WS-CONDITION-SCORE +              ENR15270
152800         WS-AIR-QUALITY-SCORE.                                    ENR15280
152900*    TESTS WHETHER WS-WEATHER-SCORE > 100                         ENR15290
153000     IF WS-WEATHER-SCORE > 100                                    ENR15300
153100*    MOVES 100 TO WS-WEATHER-SCORE                                ENR15310
153200         MOVE 100 TO WS-WEATHER-SCORE                             ENR15320
153300     END-IF.                                                      ENR15330
153400*    TESTS WHETHER WS-WEATHER-SCORE < 0                           ENR15340
153500     IF WS-WEATHER-SCORE < 0                                      ENR15350
153600*    MOVES 0 TO WS-WEATHER-SCORE                                  ENR15360
153700         MOVE 0 TO WS-WEATHER-SCORE                               ENR15370
153800     END-IF.                                                      ENR15380
153900 520-EXIT.                                                        ENR15390
154000     EXIT.                                                        ENR15400
154100                                                                  ENR15410
154200*    40 PCT SOCIAL, 30 PCT MOVEMENT, 30 PCT WEATHER.  THE SCORE ISENR15420
154300*    ROUNDED ONCE HERE, AT STORAGE TIME - THE SUB-SCORES ABOVE AREENR15430
154400*    CARRIED IN WORKING PRECISION AND ARE NOT PRE-ROUNDED.        ENR15440
154500 530-CALC-ENERGY-SCORE.                                           ENR15450
154600*    COMPUTES WS-ENERGY-SCORE-WORK                                ENR15460
154700     COMPUTE WS-ENERGY-SCORE-WORK ROUNDED =                       ENR15470
154800         (0.4 * WS-SOCIAL-SCORE) + (0.3 * WS-MOVEMENT-SCORE) +    ENR15480
154900         (0.3 * WS-WEATHER-SCORE).                                ENR15490
155000*    TESTS WHETHER WS-ENERGY-SCORE-WORK > 100                     ENR15500
155100     IF WS-ENERGY-SCORE-WORK > 100                                ENR15510
155200*    MOVES 100 TO WS-ENERGY-SCORE-WORK                            ENR15520
155300         MOVE 100 TO WS-ENERGY-SCORE-WORK                         ENR15530
155400     END-IF.                                                      ENR15540
155500*    TESTS WHETHER WS-ENERGY-SCORE-WORK < 0                       ENR15550
155600     IF WS-ENERGY-SCORE-WORK < 0                                  ENR15560
155700*    MOVES 0 TO WS-ENERGY-SCORE-WORK                              ENR15570
155800         MOVE 0 TO WS-ENERGY-SCORE-WORK                           ENR15580
155900     END-IF.                                                      ENR15590
156000*    MOVES WS-ENERGY-SCORE-WORK TO DR-ENERGY-SCORE                ENR15600
156100     MOVE WS-ENERGY-SCORE-WORK TO DR-ENERGY-SCORE.                ENR15610
156200                                                                  ENR15620
156300*    UPSI-0 ON GIVES A PER-RECORD TRACE OF THE SCORE COMPONENTS - ENR15630
156400*    SET AT THE OPERATOR CONSOLE OR IN THE JCL FOR A RERUN.       ENR15640
156500     IF ENRG-TRACE-ON                                             ENR15650
156600*    DISPLAYS AN OPERATOR MESSAGE                                 ENR15660
156700         DISPLAY 'ENRGYBAT TRACE REC=' ACT-USER-ID                ENR15670
156800             ' SOC=' WS-SOCIAL-SCORE                              ENR15680
156900             ' MOV=' WS-MOVEMENT-SCORE                            ENR15690
157000             ' WX=' WS-WEATHER-SCORE                              ENR15700
157100             ' SCORE=' WS-ES-INTEGER '.' WS-ES-DECIMAL            ENR15710
157200     END-IF.                                                      ENR15720
157300 530-EXIT.                                                        ENR15730
157400     EXIT.                                                        ENR15740
157500                                                                  ENR15750
157600*    THREE-WAY CUT OF THE COMPOSITE SCORE - UNDER 33 IS LOW, UNDERENR15760
157700*    67 IS MEDIUM, THE REST IS HIGH.  THE CUTS ARE INCLUSIVE OF   ENR15770
157800*    THE LOWER BOUND, SO 33.00 EXACTLY FALLS INTO MEDIUM.         ENR15780
157900 540-CLASSIFY-ENERGY-LEVEL.                                       ENR15790
158000*    EVALUATES TRUE                                               ENR15800
158100     EVALUATE TRUE                                                ENR15810
158200         WHEN DR-ENERGY-SCORE < 33                                ENR15820
158300             MOVE 'LOW   ' TO DR-ENERGY-LEVEL                     ENR15830
158400         WHEN DR-ENERGY-SCORE < 67                                ENR15840
158500*    MOVES 'MEDIUM' TO DR-ENERGY-LEVEL                            ENR15850
158600             MOVE 'MEDIUM' TO DR-ENERGY-LEVEL                     ENR15860
158700         WHEN OTHER                                               ENR15870
158800             MOVE 'HIGH  ' TO DR-ENERGY-LEVEL                     ENR15880
158900     END-EVALUATE.                                                ENR15890
159000 540-EXIT.                                                        ENR15900
159100     EXIT.                                                        ENR15910
159200                                                                  ENR15920
159300*    THE SITE USED TO HAVE THE VENDOR CHAT API WRITE A FRESH      ENR15930
159400*    RECOVERY MESSAGE FOR EVERY RECORD.  THAT CALL IS GONE (SEE   ENR15940
159500*    ENRG-012 ABOVE) - EVERY ACCEPTED RECORD NOW GETS THE SAME    ENR15950
159600*    CATEGORY AND CANNED TEXT BUILT INTO THIS PROGRAM.            ENR15960
159700 550-ASSIGN-PRESCRIPTION.                                         ENR15970
159800*    ADDS 1 TO NEXT-PRESCRIPTION-ID                               ENR15980
159900     ADD 1 TO NEXT-PRESCRIPTION-ID.                               ENR15990
160000*    MOVES NEXT-PRESCRIPTION-ID TO PR-ID                          ENR16000
160100     MOVE NEXT-PRESCRIPTION-ID TO PR-ID.                          ENR16010
160200*    MOVES DR-RECORD-ID TO PR-RECORD-ID                           ENR16020
160300     MOVE DR-RECORD-ID         TO PR-RECORD-ID.                   ENR16030
160400*    MOVE 'RECOVERY ' TO PR-CATEGORY                              ENR16040
160500     MOVE 'RECOVERY  '         TO PR-CATEGORY.                    ENR16050
160600*    MOVES WS-PRESCRIPTION-TEXT TO PR-TEXT                        ENR16060
160700     MOVE WS-PRESCRIPTION-TEXT TO PR-TEXT.                        ENR16070
160800 550-EXIT.                                                        ENR16080
160900     EXIT.                                                        ENR16090
161000                                                                  ENR16100
161100*    MOVE-THEN-WRITE THE WAY EVERY OUTPUT FD IN THIS PROGRAM IS   ENR16110
161200*    WRITTEN - THE FD RECORD IS A GENERIC PIC X, SO THE SUBDIVIDEDENR16120
161300*    LAYOUT IS BUILT IN WORKING STORAGE AND MOVED OVER WHOLE.     ENR16130
161400 600-WRITE-DAILY-RECORD.                                          ENR16140
161500*    MOVES DR-DAILY-RECORD TO DR-FD-REC                           ENR16150
161600     MOVE DR-DAILY-RECORD TO DR-FD-REC.                           ENR16160
161700*    WRITES DR-FD-REC                                             ENR16170
161800     WRITE DR-FD-REC.                                             ENR16180
161900 600-EXIT.                                                        ENR16190
162000     EXIT.                                                        ENR16200
162100                                                                  ENR16210
162200 610-WRITE-WEATHER-LOG.                                           ENR16220
162300*    MOVES WL-WEATHER-LOG TO WL-FD-REC                            ENR16230
162400     MOVE WL-WEATHER-LOG TO WL-FD-REC.                            ENR16240
162500*    WRITES WL-FD-REC                                             ENR16250
162600     WRITE WL-FD-REC.                                             ENR16260
162700 610-EXIT.                                                        ENR16270
162800     EXIT.                                                        ENR16280
162900                                                                  ENR16290
163000 620-WRITE-PRESCRIPTION.                                          ENR16300
163100*    MOVES PR-PRESCRIPTION TO PR-FD-REC                           ENR16310
163200     MOVE PR-PRESCRIPTION TO PR-FD-REC.                           ENR16320
163300*    WRITES PR-FD-REC                                             ENR16330
163400     WRITE PR-FD-REC.                                             ENR16340
163500 620-EXIT.                                                        ENR16350
163600     EXIT.                                                        ENR16360
163700                                                                  ENR16370
163800*    RUN TOTALS ROLLED FOR EVERY RECORD ACTUALLY WRITTEN - A      ENR16380
163900*    REJECTED RECORD NEVER REACHES THIS PARAGRAPH, SO RECORDS-    ENR16390
164000*    WRITTEN PLUS RECORDS-REJECTED ALWAYS TIES TO RECORDS-READ.   ENR16400
164100 700-ACCUMULATE-TOTALS.                                           ENR16410
164200*    ADDS 1 TO RECORDS-WRITTEN                                    ENR16420
164300     ADD 1 TO RECORDS-WRITTEN.                                    ENR16430
164400*    ADDS DR-ENERGY-SCORE TO TOTAL-ENERGY-SCORE                   ENR16440
164500     ADD DR-ENERGY-SCORE TO TOTAL-ENERGY-SCORE.                   ENR16450
164600*    EVALUATES DR-ENERGY-LEVEL                                    ENR16460
164700     EVALUATE DR-ENERGY-LEVEL                                     ENR16470
164800         WHEN 'LOW   '                                            ENR16480
164900*    ADDS 1 TO NBR-LOW                                            ENR16490
165000             ADD 1 TO NBR-LOW                                     ENR16500
165100         WHEN 'MEDIUM'                                            ENR16510
165200*    ADDS 1 TO NBR-MEDIUM                                         ENR16520
165300             ADD 1 TO NBR-MEDIUM                                  ENR16530
165400         WHEN 'HIGH  '                                            ENR16540
165500*    ADDS 1 TO NBR-HIGH                                           ENR16550
165600             ADD 1 TO NBR-HIGH                                    ENR16560
165700     END-EVALUATE.                                                ENR16570
165800 700-EXIT.                                                        ENR16580
165900     EXIT.                                                        ENR16590
166000                                                                  ENR16600
166100*    PAGE BREAK WHEN THE FORM FILLS - SAME CHECK THE OLDER REPORT ENR16610
166200*    PROGRAMS IN THIS SHOP USE AGAINST REPORT-MAX-LINES.          ENR16620
166300 800-WRITE-REPORT-DETAIL.                                         ENR16630
166400*    TESTS WHETHER LINE-COUNT > REPORT-MAX-LINES                  ENR16640
166500     IF LINE-COUNT > REPORT-MAX-LINES                             ENR16650
166600*    PERFORMS 030-WRITE-REPORT-HEADERS                            ENR16660
166700         PERFORM 030-WRITE-REPORT-HEADERS THRU 030-EXIT           ENR16670
166800     END-IF.                                                      ENR16680
166900*    MOVES DR-RECORD-ID TO DL1-RECORD-ID                          ENR16690
167000     MOVE DR-RECORD-ID      TO DL1-RECORD-ID.                     ENR16700
167100*    MOVES DR-USER-ID TO DL1-USER-ID                              ENR16710
167200     MOVE DR-USER-ID        TO DL1-USER-ID.                       ENR16720
167300*    MOVES DR-RECORD-DATE TO DL1-RECORD-DATE                      ENR16730
167400     MOVE DR-RECORD-DATE    TO DL1-RECORD-DATE.                   ENR16740
167500*    MOVES WS-WEATHER-DISTRICT TO DL1-DISTRICT                    ENR16750
167600     MOVE WS-WEATHER-DISTRICT TO DL1-DISTRICT.                    ENR16760
167700*    MOVES DR-ENERGY-SCORE TO DL1-ENERGY-SCORE                    ENR16770
167800     MOVE DR-ENERGY-SCORE   TO DL1-ENERGY-SCORE.                  ENR16780
167900*    MOVES DR-ENERGY-LEVEL TO DL1-ENERGY-LEVEL                    ENR16790
168000     MOVE DR-ENERGY-LEVEL   TO DL1-ENERGY-LEVEL.                  ENR16800
168100*    MOVES DETAIL-LINE1 TO RPT-REC                                ENR16810
168200     MOVE DETAIL-LINE1      TO RPT-REC.                           ENR16820
168300*    WRITES RPT-REC                                               ENR16830
168400     WRITE RPT-REC.                                               ENR16840
168500*    ADDS 1 TO LINE-COUNT                                         ENR16850
168600     ADD 1 TO LINE-COUNT.                                         ENR16860
168700 800-EXIT.                                                        ENR16870
168800     EXIT.                                                        ENR16880
168900                                                                  ENR16890
169000*    AVERAGE SCORE GUARDS AGAINST A ZERO DIVISOR WHEN EVERY RECORDENR16900
169100*    ON THE RUN WAS REJECTED.                                     ENR16910
169200 900-WRITE-TOTAL-LINES.                                           ENR16920
169300*    MOVES RECORDS-READ TO TL1-REC-IN                             ENR16930
169400     MOVE RECORDS-READ     TO TL1-REC-IN.                         ENR16940
169500*    MOVES RECORDS-REJECTED TO TL2-REC-REJ                        ENR16950
169600     MOVE RECORDS-REJECTED TO TL2-REC-REJ.                        ENR16960
169700*    MOVES RECORDS-WRITTEN TO TL3-REC-OUT                         ENR16970
169800     MOVE RECORDS-WRITTEN  TO TL3-REC-OUT.                        ENR16980
169900*    MOVES NBR-LOW TO TL4-LOW                                     ENR16990
170000     MOVE NBR-LOW          TO TL4-LOW.                            ENR17000
170100*    MOVES NBR-MEDIUM TO TL5-MEDIUM                               ENR17010
170200     MOVE NBR-MEDIUM       TO TL5-MEDIUM.                         ENR17020
170300*    MOVES NBR-HIGH TO TL6-HIGH                                   ENR17030
170400     MOVE NBR-HIGH         TO TL6-HIGH.                           ENR17040
170500                                                                  ENR17050
170600*    TESTS WHETHER RECORDS-WRITTEN > 0                            ENR17060
170700     IF RECORDS-WRITTEN > 0                                       ENR17070
170800*    COMPUTES WS-AVERAGE-SCORE                                    ENR17080
170900         COMPUTE WS-AVERAGE-SCORE ROUNDED =                       ENR17090
171000             TOTAL-ENERGY-SCORE / RECORDS-WRITTEN                 ENR17100
171100     ELSE                                                         ENR17110
171200*    MOVES 0 TO WS-AVERAGE-SCORE                                  ENR17120
171300         MOVE 0 TO WS-AVERAGE-SCORE                               ENR17130
171400     END-IF.                                                      ENR17140
171500*    MOVES WS-AVERAGE-SCORE TO TL7-AVERAGE                        ENR17150
171600     MOVE WS-AVERAGE-SCORE TO TL7-AVERAGE.                        ENR17160
171700                                                                  ENR17170
171800*    MOVES TOTAL-LINE1 TO RPT-REC                                 ENR17180
171900     MOVE TOTAL-LINE1 TO RPT-REC.                                 ENR17190
172000*    WRITES RPT-REC                                               ENR17200
172100     WRITE RPT-REC.                                               ENR17210
172200*    MOVES TOTAL-LINE2 TO RPT-REC                                 ENR17220
172300     MOVE TOTAL-LINE2 TO RPT-REC.                                 ENR17230
172400*    WRITES RPT-REC                                               ENR17240
172500     WRITE RPT-REC.                                               ENR17250
172600*    MOVES TOTAL-LINE3 TO RPT-REC                                 ENR17260
172700     MOVE TOTAL-LINE3 TO RPT-REC.                                 ENR17270
172800*    WRITES RPT-REC                                               ENR17280
172900     WRITE RPT-REC.                                               ENR17290
173000*    MOVES TOTAL-LINE4 TO RPT-REC                                 ENR17300
173100     MOVE TOTAL-LINE4 TO RPT-REC.                                 ENR17310
173200*    WRITES RPT-REC                                               ENR17320
173300     WRITE RPT-REC.                                               ENR17330
173400*    MOVES TOTAL-LINE5 TO RPT-REC                                 ENR17340
173500     MOVE TOTAL-LINE5 TO RPT-REC.                                 ENR17350
173600*    WRITES RPT-REC                                               ENR17360
173700     WRITE RPT-REC.                                               ENR17370
173800*    MOVES TOTAL-LINE6 TO RPT-REC                                 ENR17380
173900     MOVE TOTAL-LINE6 TO RPT-REC.                                 ENR17390
174000*    WRITES RPT-REC                                               ENR17400
174100     WRITE RPT-REC.                                               ENR17410
174200*    MOVES TOTAL-LINE7 TO RPT-REC                                 ENR17420
174300     MOVE TOTAL-LINE7 TO RPT-REC.                                 ENR17430
174400*    WRITES RPT-REC                                               ENR17440
174500     WRITE RPT-REC.                                               ENR17450
174600 900-EXIT.                                                        ENR17460
174700     EXIT.                                                        ENR17470
174800                                                                  ENR17480
174900*    END OF JOB - CLOSE EVERYTHING OPENED IN 005-OPEN-FILES, IN   ENR17490
175000*    THE SAME ORDER IT WAS OPENED.                                ENR17500
175100 950-CLEANUP.                                                     ENR17510
175200*    CLOSES ACTIVITY-INPUT                                        ENR17520
175300     CLOSE ACTIVITY-INPUT.                                        ENR17530
175400*    CLOSES USER-MASTER                                           ENR17540
175500     CLOSE USER-MASTER.                                           ENR17550
175600*    CLOSES AIRQUAL-MASTER                                        ENR17560
175700     CLOSE AIRQUAL-MASTER.                                        ENR17570
175800*    CLOSES WEATHER-MASTER                                        ENR17580
175900     CLOSE WEATHER-MASTER.                                        ENR17590
176000*    CLOSES DAILY-RECORD-OUT                                      ENR17600
176100     CLOSE DAILY-RECORD-OUT.                                      ENR17610
176200*    CLOSES WEATHER-LOG-OUT                                       ENR17620
176300     CLOSE WEATHER-LOG-OUT.                                       ENR17630
176400*    CLOSES PRESCRIPTION-OUT                                      ENR17640
176500     CLOSE PRESCRIPTION-OUT.                                      ENR17650
176600*    CLOSES SUMMARY-REPORT                                        ENR17660
176700     CLOSE SUMMARY-REPORT.                                        ENR17670
176800*    DISPLAYS AN OPERATOR MESSAGE                                 ENR17680
176900     DISPLAY 'ENRGYBAT - NORMAL END OF JOB'.                      ENR17690
177000 950-EXIT.                                                        ENR17700
177100     EXIT.                                                        ENR17710
177200                                                                  ENR17720
