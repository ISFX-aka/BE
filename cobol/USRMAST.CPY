000100******************************************************************USR00010
000200*    USRMAST  --  USER MASTER RECORD                            USR00020
000300*    ONE RECORD PER REGISTERED USER OF THE WELL-BEING SERVICE.  USR00030
000400*    04/02/24  RSK  ENRG-001  ORIGINAL LAYOUT                   USR00040
000500*    09/18/24  RSK  ENRG-014  ADDED RESERVED FILLER FOR GROWTH  USR00050
000550*    03/11/25  TLW  ENRG-019  DROPPED THE ENRG-014 FILLER - REC USR00055
000560*                   LENGTH MUST EQUAL THE FIELD SUM, NO SLACK   USR00056
000600******************************************************************USR00060
000700 01  USR-MASTER-REC.                                            USR00070
000800     05  USR-ID                  PIC 9(9).                      USR00080
000900     05  USR-EMAIL               PIC X(40).                     USR00090
001000     05  USR-NAME                PIC X(30).                     USR00100
001100     05  USR-ACTIVE              PIC X(1).                      USR00110
001200         88  USR-IS-ACTIVE           VALUE 'Y'.                 USR00120
001300         88  USR-IS-INACTIVE         VALUE 'N'.                 USR00130
