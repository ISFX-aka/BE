000100******************************************************************WXM00010
000200*    WXMAST  --  KMA WEATHER OBSERVATION MASTER RECORD          WXM00020
000300*    ONE RECORD PER FORECAST GRID POINT (NX,NY).                WXM00030
000400*    TEMPERATURE ARRIVES AS A SIGN BYTE PLUS AN UNSIGNED        WXM00040
000500*    MAGNITUDE SO A NEGATIVE READING CAN BE CARRIED IN A        WXM00050
000600*    PLAIN TEXT FEED WITHOUT AN OVERPUNCH.                      WXM00060
000700*    04/02/24  RSK  ENRG-001  ORIGINAL LAYOUT                   WXM00070
000800*    09/18/24  RSK  ENRG-014  ADDED RESERVED FILLER FOR GROWTH  WXM00080
000850*    03/11/25  TLW  ENRG-019  DROPPED THE ENRG-014 FILLER - REC WXM00085
000860*                   LENGTH MUST EQUAL THE FIELD SUM, NO SLACK   WXM00086
000900******************************************************************WXM00090
001000 01  WX-MASTER-REC.                                             WXM00100
001100     05  WX-NX                   PIC 9(3).                      WXM00110
001200     05  WX-NY                   PIC 9(3).                      WXM00120
001300     05  WX-TEMPERATURE-SIGN     PIC X(1).                      WXM00130
001400         88  WX-TEMP-NEGATIVE        VALUE '-'.                 WXM00140
001500     05  WX-TEMPERATURE-RAW      PIC 9(3)V9(1).                 WXM00150
001600     05  WX-SKY-CODE             PIC 9(1).                      WXM00160
001700     05  WX-PRECIP-TYPE          PIC 9(1).                      WXM00170
