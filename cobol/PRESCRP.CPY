000100******************************************************************PRS00010
000200*    PRESCRP  --  PRESCRIPTION OUTPUT                           PRS00020
000300*    ONE RECOVERY-RECOMMENDATION RECORD FOR EVERY DAILY RECORD. PRS00030
000400*    THE SITE FORMERLY ROUTED THIS TEXT THROUGH THE VENDOR AI   PRS00040
000500*    CHAT API; THIS JOB ALWAYS STORES THE FIXED RECOVERY TEXT.  PRS00050
000600*    04/02/24  RSK  ENRG-001  ORIGINAL LAYOUT                   PRS00060
000700*    09/18/24  RSK  ENRG-014  ADDED RESERVED FILLER FOR GROWTH  PRS00070
000800******************************************************************PRS00080
000900 01  PR-PRESCRIPTION.                                           PRS00090
001000     05  PR-ID                   PIC 9(9).                      PRS00100
001100     05  PR-RECORD-ID            PIC 9(9).                      PRS00110
001200     05  PR-CATEGORY             PIC X(10).                     PRS00120
001300     05  PR-TEXT                 PIC X(120).                    PRS00130
001400     05  FILLER                  PIC X(5).                      PRS00140
