000100******************************************************************ACT00010
000200*    ACTDTL  --  DAILY ACTIVITY INPUT RECORD                    ACT00020
000300*    ONE RECORD PER SUBMITTED DAILY ACTIVITY LOG.               ACT00030
000400*    04/02/24  RSK  ENRG-001  ORIGINAL LAYOUT                   ACT00040
000500*    09/18/24  RSK  ENRG-014  ADDED RESERVED FILLER FOR GROWTH  ACT00050
000550*    03/11/25  TLW  ENRG-019  DROPPED THE ENRG-014 FILLER - REC ACT00055
000560*                   LENGTH MUST EQUAL THE FIELD SUM, NO SLACK   ACT00056
000600******************************************************************ACT00060
000700 01  ACT-INPUT-REC.                                             ACT00070
000800     05  ACT-USER-ID             PIC 9(9).                      ACT00080
000900     05  ACT-RECORD-DATE         PIC 9(8).                      ACT00090
001000     05  ACT-RECORD-HOUR         PIC 9(2).                      ACT00100
001100     05  ACT-EMOTION-LEVEL       PIC 9(1).                      ACT00110
001200     05  ACT-CONVERSATION-LEVEL  PIC 9(1).                      ACT00120
001300     05  ACT-MEETING-COUNT       PIC 9(3).                      ACT00130
001400     05  ACT-TRANSPORT-MODE      PIC X(6).                      ACT00140
001500     05  ACT-CONGESTION-LEVEL    PIC 9(1).                      ACT00150
001600     05  ACT-LOCATION            PIC X(30).                     ACT00160
001700     05  ACT-JOURNAL             PIC X(80).                     ACT00170
