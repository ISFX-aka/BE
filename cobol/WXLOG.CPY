000100******************************************************************WXL00010
000200*    WXLOG  --  WEATHER-LOG OUTPUT                              WXL00020
000300*    ONE RECORD PER ACCEPTED ACTIVITY LOG -- THE WEATHER AND    WXL00030
000400*    AIR-QUALITY OBSERVATION USED TO SCORE THAT RECORD.         WXL00040
000500*    LOCATION CARRIES THE "MOCK - " PREFIX WHEN DEFAULTS WERE   WXL00050
000600*    SUBSTITUTED FOR MISSING OBSERVATIONS.                     WXL00060
000700*    04/02/24  RSK  ENRG-001  ORIGINAL LAYOUT                   WXL00070
000800*    09/18/24  RSK  ENRG-014  ADDED RESERVED FILLER FOR GROWTH  WXL00080
000900******************************************************************WXL00090
001000 01  WL-WEATHER-LOG.                                            WXL00100
001100     05  WL-ID                   PIC 9(9).                      WXL00110
001200     05  WL-LOCATION             PIC X(42).                     WXL00120
001300     05  WL-TEMPERATURE          PIC S9(3)V9(1).                WXL00130
001400     05  WL-CONDITION            PIC X(6).                      WXL00140
001500     05  WL-PM10                 PIC 9(4).                      WXL00150
001600     05  WL-PM25                 PIC 9(4).                      WXL00160
001700     05  WL-AQI                  PIC 9(4).                      WXL00170
001800     05  FILLER                  PIC X(5).                      WXL00180
