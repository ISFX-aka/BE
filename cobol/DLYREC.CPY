000100******************************************************************DLY00010
000200*    DLYREC  --  DAILY-RECORD OUTPUT                            DLY00020
000300*    ONE RECORD WRITTEN FOR EVERY ACCEPTED ACTIVITY LOG.        DLY00030
000400*    04/02/24  RSK  ENRG-001  ORIGINAL LAYOUT                   DLY00040
000500*    09/18/24  RSK  ENRG-014  ADDED RESERVED FILLER FOR GROWTH  DLY00050
000600******************************************************************DLY00060
000700 01  DR-DAILY-RECORD.                                           DLY00070
000800     05  DR-RECORD-ID            PIC 9(9).                      DLY00080
000900     05  DR-USER-ID              PIC 9(9).                      DLY00090
001000     05  DR-RECORD-DATE          PIC 9(8).                      DLY00100
001100     05  DR-TIME-PERIOD          PIC X(8).                      DLY00110
001200     05  DR-EMOTION-LEVEL        PIC 9(1).                      DLY00120
001300     05  DR-CONVERSATION-LEVEL   PIC 9(1).                      DLY00130
001400     05  DR-MEETING-COUNT        PIC 9(3).                      DLY00140
001500     05  DR-TRANSPORT-MODE       PIC X(6).                      DLY00150
001600     05  DR-CONGESTION-LEVEL     PIC 9(1).                      DLY00160
001700     05  DR-LOCATION             PIC X(30).                     DLY00170
001800     05  DR-ENERGY-SCORE         PIC 9(3)V99.                   DLY00180
001900     05  DR-ENERGY-LEVEL         PIC X(6).                      DLY00190
002000     05  DR-JOURNAL              PIC X(80).                     DLY00200
002100     05  FILLER                  PIC X(5).                      DLY00210
