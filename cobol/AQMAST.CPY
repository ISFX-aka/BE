000100******************************************************************AQM00010
000200*    AQMAST  --  AIR-QUALITY OBSERVATION MASTER RECORD          AQM00020
000300*    ONE RECORD PER SEOUL DISTRICT.  PM10/PM25/CAI ARRIVE AS    AQM00030
000400*    RAW TEXT BECAUSE THE UPSTREAM FEED SENDS BLANK OR "-"      AQM00040
000500*    WHEN A SENSOR READING IS MISSING -- DO NOT REDEFINE THESE  AQM00050
000600*    AS PIC 9, THE EDIT IN 410-LOOKUP-AIR-QUALITY DEPENDS ON    AQM00060
000700*    SEEING THE RAW TEXT.                                      AQM00070
000800*    04/02/24  RSK  ENRG-001  ORIGINAL LAYOUT                   AQM00080
000900*    09/18/24  RSK  ENRG-014  ADDED RESERVED FILLER FOR GROWTH  AQM00090
000950*    03/11/25  TLW  ENRG-019  DROPPED THE ENRG-014 FILLER - REC AQM00095
000960*                   LENGTH MUST EQUAL THE FIELD SUM, NO SLACK   AQM00096
001000******************************************************************AQM00100
001100 01  AQ-MASTER-REC.                                             AQM00110
001200     05  AQ-DISTRICT             PIC X(30).                     AQM00120
001300     05  AQ-PM10-RAW             PIC X(4).                      AQM00130
001400     05  AQ-PM25-RAW             PIC X(4).                      AQM00140
001500     05  AQ-CAI-RAW              PIC X(4).                      AQM00150
